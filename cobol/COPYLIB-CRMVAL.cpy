000010*---------------------------------------------------------------*
000020* CRMVAL    - LINKAGE PASSED ON "CALL 'CRMCLS' USING ..." -
000030*             A BOUNDED TABLE OF TRIMMED NON-BLANK CELL VALUES
000040*             FOR ONE COLUMN (OR ONE MAPPING SIDE), THE COUNT OF
000050*             VALUES LOADED, AND THE CLASSIFICATION RESULT AREA.
000060*             BUILT THE SAME WAY UNEMT.CPY BUILT ITS CLAIM TABLE.
000070*---------------------------------------------------------------*
000080 01  CLV-VALUE-COUNT              PIC S9(04) USAGE IS COMP.
000090 01  CLV-VALUE-TABLE.
000100     05  CLV-VALUE OCCURS 1 TO 4000 TIMES
000110         DEPENDING ON CLV-VALUE-COUNT
000120         INDEXED BY CLV-IDX
000130         PIC X(60).
000140 01  CLV-RESULT-AREA.
000150     05  CLV-TYPE                 PIC X(10).
000160         88  CLV-TYPE-URL              VALUE 'URL'.
000170         88  CLV-TYPE-EMAIL            VALUE 'EMAIL'.
000180         88  CLV-TYPE-PHONE            VALUE 'PHONE'.
000190         88  CLV-TYPE-DATE             VALUE 'DATE'.
000200         88  CLV-TYPE-BOOLEAN          VALUE 'BOOLEAN'.
000210         88  CLV-TYPE-INTEGER          VALUE 'INTEGER'.
000220         88  CLV-TYPE-FLOAT            VALUE 'FLOAT'.
000230         88  CLV-TYPE-STRING           VALUE 'STRING'.
000240     05  CLV-FORMAT-COUNT         PIC 9(03) USAGE IS COMP.
000250     05  CLV-PHONE-RATIO          PIC 9(03)V9.
000260     05  FILLER                   PIC X(01).
