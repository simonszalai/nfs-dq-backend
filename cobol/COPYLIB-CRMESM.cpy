000010*---------------------------------------------------------------*
000020* CRMESM    - ONE-PER-RUN SUMMARY RECORD, ENRICHMENT REPORT.
000030*             COLUMN-COUNT FIELDS CARRY ONE DIGIT OF HEADROOM
000040*             OVER THE MAPPING-TABLE SUBSCRIPT THEY ARE SUMMED
000050*             FROM (SEE COPYLIB-CRMMAP.CPY).
000060*---------------------------------------------------------------*
000070 01  ENRICH-SUMMARY-RECORD.
000080     05  ESM-TOKEN                    PIC X(48).
000090     05  ESM-TOTAL-ROWS               PIC 9(06).
000100     05  ESM-TOTAL-CRM-COLUMNS        PIC 9(04).
000110     05  ESM-TOTAL-EXPORT-COLUMNS     PIC 9(04).
000120     05  ESM-NEW-COLUMNS-COUNT        PIC 9(04).
000130     05  ESM-MANY-TO-ONE-COUNT        PIC 9(04).
000140     05  ESM-COLS-REDUCED-BY-MERGING  PIC 9(04).
000150     05  ESM-RECORDS-MODIFIED-COUNT   PIC 9(06).
000160     05  ESM-EXPORT-COLS-CREATED      PIC 9(04).
000170     05  FILLER                       PIC X(10).
