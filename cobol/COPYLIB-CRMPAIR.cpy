000010*---------------------------------------------------------------*
000020* CRMPAIR   - ENRICHMENT PAIR RECORD, ONE PER (ROW,MAPPING).
000030*             FILE ARRIVES SORTED MAPPING THEN ROW - SEE CRMENR
000040*             PARAGRAPH 1000-SORT-ENRICH-PAIRS.  PAIR-MAP-NO IS
000050*             CARRIED ONE DIGIT WIDER THAN THE MAPPING-TABLE
000060*             SUBSCRIPT FOR HEADROOM AGAINST A LARGE CROSSWALK.
000070*---------------------------------------------------------------*
000080 01  ENRICH-PAIR-CELL.
000090     05  PAIR-ROW-NO             PIC 9(06).
000100     05  PAIR-MAP-NO             PIC 9(04).
000110     05  PAIR-CRM-VALUE          PIC X(60).
000120     05  PAIR-EXPORT-VALUE       PIC X(60).
000130     05  FILLER                  PIC X(10).
