000010*===============================================================*
000020* PROGRAM NAME:    CRMENR
000030* ORIGINAL AUTHOR: ED ACKERMAN
000040*
000050* MAINTENANCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 02/03/97 E ACKERMAN     CREATED - ENRICHMENT COMPARISON REPORT.
000090*                         READS THE MAPPING FILE, SORTS THE
000100*                         ENRICH-PAIR EXTRACT BY MAPPING AND ROW,
000110*                         AND CLASSIFIES EACH CRM/EXPORT PAIR
000120*                         INTO ONE OF THE FIVE COMPARISON BUCKETS
000130*                         (REQ DQ-002).
000140* 03/11/97 E ACKERMAN     SWITCHED THE CRM AND EXPORT SIDE TYPE
000150*                         CLASSIFICATION OVER TO THE SHARED
000160*                         CRMCLS SUBPROGRAM PULLED OUT OF CRMINIT
000170*                         SO BOTH REPORTS AGREE ON WHAT A "DATE"
000180*                         OR A "PHONE" LOOKS LIKE (REQ DQ-009).
000190* 04/02/97 E ACKERMAN     ADDED CRMTOK CALL FOR THE REPORT TOKEN
000200*                         SO A RERUN OVERWRITES THE SAME KEY
000210*                         (REQ DQ-016).
000220* 07/16/97 E ACKERMAN     ADDED THE REAL-PHONE-NUMBER OVERRIDE ON
000230*                         THE EXPORT SIDE - CRMCLS'S PHONE TEST
000240*                         ONLY CHECKS THE SHAPE OF THE VALUE, BUT
000250*                         THE EXPORT EXTRACT FROM THE OLD BILLING
000260*                         SYSTEM ALSO NEEDS A DIGIT-COUNT CHECK
000270*                         OR EVERY BOOLEAN COLUMN OF ZEROES AND
000280*                         ONES GETS CALLED A PHONE NUMBER
000290*                         (REQ DQ-019).
000300* 10/02/97 T HOLLOWAY     MAPPING TABLE WAS BEING LOADED BY A
000310*                         RUNNING SUBSCRIPT INSTEAD OF BY THE
000320*                         MAP NUMBER ITSELF - A GAP IN THE MAP
000330*                         NUMBERS SHIFTED EVERY MAPPING AFTER IT
000340*                         OUT OF ALIGNMENT WITH THE PAIR FILE
000350*                         (REQ DQ-022).
000360* 02/14/98 T HOLLOWAY     MAPPINGS WITH NO EXPORT COLUMN NOW GET
000370*                         A ZERO STATISTICS RECORD AND A
000380*                         "NO MATCH" LISTING LINE INSTEAD OF
000390*                         BEING SILENTLY DROPPED (REQ DQ-028).
000400* 09/14/98 R FONTAINE     Y2K REVIEW - PAIR-ROW-NO AND PAIR-MAP-
000410*                         NO ARE NOT DATE FIELDS, NO CHANGE
000420*                         REQUIRED, LOGGED PER PROJECT STANDARD
000430*                         (REQ Y2K-118).
000440* 08/05/02 M DELACRUZ     ADDED TRACE DISPLAYS OF THE LOADED
000450*                         MAPPING AND OF EACH SORTED PAIR UNDER
000460*                         UPSI-0 FOR PRODUCTION SUPPORT
000470*                         (REQ DQ-061).
000480*===============================================================*
000490 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    CRMENR.
000510 AUTHOR.        ED ACKERMAN.
000520 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000530 DATE-WRITTEN.  02/03/97.
000540 DATE-COMPILED.
000550 SECURITY.      NON-CONFIDENTIAL.
000560*===============================================================*
000570 ENVIRONMENT DIVISION.
000580*---------------------------------------------------------------*
000590 CONFIGURATION SECTION.
000600*---------------------------------------------------------------*
000610 SOURCE-COMPUTER. IBM-3081.
000620*---------------------------------------------------------------*
000630 OBJECT-COMPUTER. IBM-3081.
000640*---------------------------------------------------------------*
000650 SPECIAL-NAMES.
000660     UPSI-0 ON STATUS  IS WS-ENR-TRACE-ON
000670            OFF STATUS IS WS-ENR-TRACE-OFF.
000680*---------------------------------------------------------------*
000690 INPUT-OUTPUT SECTION.
000700*---------------------------------------------------------------*
000710 FILE-CONTROL.
000720     SELECT MAPPINGS-FILE ASSIGN TO CRMMAP
000730       ORGANIZATION IS SEQUENTIAL
000740       FILE STATUS MAPPINGS-STATUS.
000750*
000760     SELECT ENRICH-PAIRS-FILE ASSIGN TO CRMPRS
000770       ORGANIZATION IS SEQUENTIAL
000780       FILE STATUS ENRICH-PAIRS-STATUS.
000790*
000800     SELECT ENRICH-STATS-FILE ASSIGN TO ENRSTS
000810       ORGANIZATION IS SEQUENTIAL
000820       FILE STATUS ENRICH-STATS-STATUS.
000830*
000840     SELECT ENRICH-SUMMARY-FILE ASSIGN TO ENRSUM
000850       ORGANIZATION IS SEQUENTIAL
000860       FILE STATUS ENRICH-SUMMARY-STATUS.
000870*
000880     SELECT PRINT-FILE ASSIGN TO PRTFILE
000890       ORGANIZATION IS LINE SEQUENTIAL.
000900*
000910     SELECT SORT-FILE-PAIR ASSIGN TO SRTPAIR.
000920*===============================================================*
000930 DATA DIVISION.
000940*---------------------------------------------------------------*
000950 FILE SECTION.
000960*---------------------------------------------------------------*
000970*    HAND-LAID-OUT FD RECORD - COPYLIB-CRMMAP ALSO CARRIES THE
000980*    IN-MEMORY MAPPING TABLE, WHICH MUST NOT BE OVERWRITTEN EVERY
000990*    TIME A MAPPING RECORD IS READ, SO THE FD USES ITS OWN COPY
001000*    OF THE 70-BYTE LAYOUT INSTEAD OF COPY CRMMAP.
001010*---------------------------------------------------------------*
001020 FD  MAPPINGS-FILE RECORDING MODE F.
001030 01  MAP-RECORD-IN.
001040     05  MAPIN-NO                    PIC 9(03).
001050     05  MAPIN-CRM-COLUMN            PIC X(30).
001060     05  MAPIN-EXPORT-COLUMN         PIC X(30).
001070     05  MAPIN-CONFIDENCE            PIC 9V99.
001080     05  MAPIN-MANY-TO-ONE-FLAG      PIC X(01).
001090         88  MAPIN-IS-MANY-TO-ONE         VALUE 'Y'.
001100     05  MAPIN-ADDL-CRM-COUNT        PIC 9(02).
001110     05  FILLER                      PIC X(01).
001120 01  MAP-RECORD-TRACE REDEFINES MAP-RECORD-IN.
001130     05  MRT-NO                      PIC 9(03).
001140     05  MRT-REST                    PIC X(67).
001150*---------------------------------------------------------------*
001160 FD  ENRICH-PAIRS-FILE RECORDING MODE F.
001170 COPY CRMPAIR.
001180*---------------------------------------------------------------*
001190 FD  ENRICH-STATS-FILE RECORDING MODE F.
001200 COPY CRMEST.
001210*---------------------------------------------------------------*
001220 FD  ENRICH-SUMMARY-FILE RECORDING MODE F.
001230 COPY CRMESM.
001240*---------------------------------------------------------------*
001250 FD  PRINT-FILE RECORDING MODE F.
001260 01  PRINT-RECORD.
001270     05  PRINT-LINE                  PIC X(132).
001280*---------------------------------------------------------------*
001290 SD  SORT-FILE-PAIR.
001300 01  SR-PAIR-CELL.
001310     05  SR-MAP-NO                   PIC 9(03).
001320     05  SR-ROW-NO                   PIC 9(06).
001330     05  SR-CRM-VALUE                PIC X(60).
001340     05  SR-EXPORT-VALUE             PIC X(60).
001350     05  FILLER                      PIC X(01).
001360 01  SR-PAIR-TRACE REDEFINES SR-PAIR-CELL.
001370     05  SPT-MAP-NO                  PIC 9(03).
001380     05  SPT-ROW-NO                  PIC 9(06).
001390     05  FILLER                      PIC X(121).
001400*---------------------------------------------------------------*
001410 WORKING-STORAGE SECTION.
001420*---------------------------------------------------------------*
001430 01  WS-SWITCHES-MISC-FIELDS.
001440     05  MAPPINGS-STATUS             PIC X(02).
001450         88  MAPPINGS-OK                       VALUE '00'.
001460         88  MAPPINGS-EOF                       VALUE '10'.
001470     05  ENRICH-PAIRS-STATUS         PIC X(02).
001480         88  ENRICH-PAIRS-OK                    VALUE '00'.
001490         88  ENRICH-PAIRS-EOF                   VALUE '10'.
001500     05  ENRICH-STATS-STATUS         PIC X(02).
001510         88  ENRICH-STATS-OK                    VALUE '00'.
001520     05  ENRICH-SUMMARY-STATUS       PIC X(02).
001530         88  ENRICH-SUMMARY-OK                  VALUE '00'.
001540     05  END-OF-FILE-SW              PIC X(01) VALUE 'N'.
001550         88  END-OF-FILE                        VALUE 'Y'.
001560     05  SORT-EOF-SW                 PIC X(01) VALUE 'N'.
001570         88  SORT-END-OF-FILE                   VALUE 'Y'.
001580     05  WS-FIRST-PAIR-SW            PIC X(01) VALUE 'Y'.
001590         88  WS-FIRST-PAIR                      VALUE 'Y'.
001600     05  WS-CRM-HAS-SW               PIC X(01).
001610         88  WS-CRM-HAS-VALUE                   VALUE 'Y'.
001620     05  WS-EXP-HAS-SW               PIC X(01).
001630         88  WS-EXP-HAS-VALUE                   VALUE 'Y'.
001640     05  WS-MOD-ROW-FOUND-SW         PIC X(01).
001650         88  WS-MOD-ROW-FOUND                   VALUE 'Y'.
001660     05  FILLER                      PIC X(04) VALUE SPACES.
001670*---------------------------------------------------------------*
001680 01  WS-CONTROL-CARD.
001690     05  WS-COMPANY-NAME             PIC X(30) VALUE SPACES.
001700     05  FILLER                      PIC X(50) VALUE SPACES.
001710*---------------------------------------------------------------*
001720*    U6 STEP 1 - THE MAPPING TABLE ITSELF, PLUS THE PER-MAPPING
001730*    BUCKET COUNTERS AND TYPE RESULTS IT CARRIES.
001740*---------------------------------------------------------------*
001750 COPY CRMMAP.
001760*---------------------------------------------------------------*
001770 01  WS-MAP-LOAD-FIELDS.
001780     05  WS-NEW-COLUMNS-COUNT        PIC 9(03) USAGE IS COMP.
001790     05  WS-MANY-TO-ONE-COUNT        PIC 9(03) USAGE IS COMP.
001800     05  WS-COLS-REDUCED-COUNT       PIC 9(03) USAGE IS COMP.
001810     05  WS-TOTAL-CRM-COLUMNS        PIC 9(03) USAGE IS COMP.
001820     05  FILLER                      PIC X(04) VALUE SPACES.
001830 01  WS-MAP-SEEN-TABLE.
001840     05  WS-MAP-SEEN OCCURS 200 TIMES
001850                                      PIC X(01) VALUE 'N'.
001860     05  FILLER                      PIC X(04) VALUE SPACES.
001870*---------------------------------------------------------------*
001880*    U6 STEP 2 - THE SORTED-PAIR CONTROL-BREAK WORK AREA.
001890*---------------------------------------------------------------*
001900 01  WS-PAIR-WORK-FIELDS.
001910     05  WS-CURRENT-MAP-NO           PIC 9(03) USAGE IS COMP.
001920     05  WS-MAX-ROW-NO               PIC 9(06) USAGE IS COMP.
001930     05  WS-MAP-TOTAL-ROWS           PIC 9(06) USAGE IS COMP.
001940     05  WS-MISS-MAP-IDX             PIC 9(03) USAGE IS COMP.
001950     05  WS-PRINT-MAP-IDX            PIC 9(03) USAGE IS COMP.
001960     05  FILLER                      PIC X(04) VALUE SPACES.
001970*---------------------------------------------------------------*
001980*    DISTINCT-MODIFIED-ROW TABLE - U6 RECORDS-MODIFIED-COUNT IS
001990*    THE CARDINALITY OF THIS SET, NOT A SUM OF PER-MAPPING
002000*    COUNTS, SO EVERY ROW GOES THROUGH A LINEAR ADD-IF-NEW CHECK
002010*    THE SAME WAY THE GLOBAL DATE-FORMAT SET DOES IN CRMINIT.
002020*---------------------------------------------------------------*
002030 01  WS-MODIFIED-ROW-TABLE.
002040     05  WS-MODIFIED-ROW OCCURS 4000 TIMES
002050                                      PIC 9(06) USAGE IS COMP.
002060     05  FILLER                      PIC X(01).
002070 01  WS-MOD-ROW-WORK-FIELDS.
002080     05  WS-MODIFIED-ROW-COUNT       PIC 9(04) USAGE IS COMP.
002090     05  WS-MOD-ROW-INDEX            PIC 9(04) USAGE IS COMP.
002100     05  FILLER                      PIC X(04) VALUE SPACES.
002110*---------------------------------------------------------------*
002120*    TWO INDEPENDENT MIRRORS OF THE CRMCLS LINKAGE SHAPE - ONE
002130*    PER SIDE OF THE MAPPING, SINCE CRMCLS ONLY CLASSIFIES ONE
002140*    VALUE SET AT A TIME.  SHAPE MATCHES COPYLIB-CRMVAL EXACTLY.
002150*---------------------------------------------------------------*
002160 01  WS-CRM-VALUE-COUNT              PIC S9(04) USAGE IS COMP.
002170 01  WS-CRM-VALUE-TABLE.
002180     05  WS-CRM-VALUE OCCURS 1 TO 4000 TIMES
002190         DEPENDING ON WS-CRM-VALUE-COUNT
002200         INDEXED BY WS-CRM-IDX
002210         PIC X(60).
002220 01  WS-CRM-RESULT-AREA.
002230     05  WS-CRM-TYPE                 PIC X(10).
002240     05  WS-CRM-FORMAT-COUNT         PIC 9(03) USAGE IS COMP.
002250     05  WS-CRM-PHONE-RATIO          PIC 9(03)V9.
002260     05  FILLER                      PIC X(01).
002270*---------------------------------------------------------------*
002280 01  WS-EXP-VALUE-COUNT              PIC S9(04) USAGE IS COMP.
002290 01  WS-EXP-VALUE-TABLE.
002300     05  WS-EXP-VALUE OCCURS 1 TO 4000 TIMES
002310         DEPENDING ON WS-EXP-VALUE-COUNT
002320         INDEXED BY WS-EXP-IDX
002330         PIC X(60).
002340 01  WS-EXP-RESULT-AREA.
002350     05  WS-EXP-TYPE                 PIC X(10).
002360     05  WS-EXP-FORMAT-COUNT         PIC 9(03) USAGE IS COMP.
002370     05  WS-EXP-PHONE-RATIO          PIC 9(03)V9.
002380     05  FILLER                      PIC X(01).
002390*---------------------------------------------------------------*
002400*    REAL-PHONE-NUMBER OVERRIDE (EXPORT SIDE ONLY) - CRMCLS ONLY
002410*    REPORTS HOW MANY VALUES ARE SHAPED LIKE A PHONE NUMBER; THIS
002420*    ADDS THE SECOND, STRICTER CHECK THAT THE DIGITS COUNTED
002430*    ACTUALLY FALL IN A REAL PHONE NUMBER'S RANGE.
002440*---------------------------------------------------------------*
002450 01  WS-PHONE-SCAN-AREA               PIC X(60).
002460 01  WS-PHONE-SCAN-CHARS REDEFINES WS-PHONE-SCAN-AREA.
002470     05  WS-PHONE-SCAN-CHAR           PIC X(01) OCCURS 60 TIMES.
002480 01  WS-PHONE-OVERRIDE-FIELDS.
002490     05  WS-DIGIT-COUNT               PIC 9(02) USAGE IS COMP.
002500     05  WS-PHONE-POS                 PIC 9(02) USAGE IS COMP.
002510     05  WS-REAL-PHONE-COUNT          PIC 9(04) USAGE IS COMP.
002520     05  WS-REAL-PHONE-RATIO          PIC 9(03)V9.
002530     05  FILLER                       PIC X(04) VALUE SPACES.
002540*---------------------------------------------------------------*
002550*    TOKEN LINKAGE AREA PASSED TO CRMTOK FOR THE REPORT KEY.
002560*---------------------------------------------------------------*
002570 01  WS-TOKEN-WORK-FIELDS.
002580     05  WS-TOK-NAME                  PIC X(30).
002590     05  WS-TOK-RESULT                PIC X(48).
002600     05  FILLER                       PIC X(02) VALUE SPACES.
002610*---------------------------------------------------------------*
002620*    U7 - THE SUMMARY RECORD BUILT AT THE END OF THE PAIR SCAN.
002630*---------------------------------------------------------------*
002640 01  WS-SUMMARY-BUILD-AREA.
002650     05  WS-EXPORT-COLS-CREATED       PIC 9(03) USAGE IS COMP.
002660     05  FILLER                       PIC X(04) VALUE SPACES.
002670*---------------------------------------------------------------*
002680*    U7 - PRINTED-LISTING EDIT FIELDS.
002690*---------------------------------------------------------------*
002700 01  WS-REPORT-EDIT-FIELDS.
002710     05  WS-CNT6-EDIT                 PIC ZZZZZ9.
002720     05  WS-CNT3-EDIT                 PIC ZZ9.
002730     05  WS-CONF-EDIT                 PIC 9.99.
002740     05  WS-FMT-EDIT                  PIC Z9.
002750     05  WS-PCT-BEFORE-EDIT           PIC ZZ9.9.
002760     05  WS-PCT-AFTER-EDIT            PIC ZZ9.9.
002770     05  WS-MOD-RATE                  PIC 9(03)V9.
002780     05  WS-MOD-RATE-EDIT             PIC ZZ9.9.
002790     05  WS-MAPPINGS-WITH-STATS-COUNT PIC 9(03) USAGE IS COMP.
002800     05  FILLER                       PIC X(04) VALUE SPACES.
002810*===============================================================*
002820 PROCEDURE DIVISION.
002830*---------------------------------------------------------------*
002840 0000-MAIN-PROCESSING.
002850*---------------------------------------------------------------*
002860     PERFORM 0100-OPEN-FILES-INITIALIZE.
002870     PERFORM 0150-ACCEPT-CONTROL-CARD.
002880     PERFORM 0200-LOAD-MAPPINGS.
002890     PERFORM 1000-SORT-ENRICH-PAIRS.
002900     PERFORM 3600-WRITE-MISSING-MAPPING-STATS
002910         VARYING WS-MISS-MAP-IDX FROM 1 BY 1
002920         UNTIL WS-MISS-MAP-IDX > MAP-TABLE-SIZE.
002930     PERFORM 7000-WRITE-ENRICH-SUMMARY.
002940     PERFORM 7500-PRINT-ENRICHMENT-REPORT.
002950     PERFORM 4000-CLOSE-FILES.
002960     GOBACK.
002970*---------------------------------------------------------------*
002980 0100-OPEN-FILES-INITIALIZE.
002990*---------------------------------------------------------------*
003000     OPEN INPUT  MAPPINGS-FILE.
003010     OPEN INPUT  ENRICH-PAIRS-FILE.
003020     OPEN OUTPUT ENRICH-STATS-FILE.
003030     OPEN OUTPUT ENRICH-SUMMARY-FILE.
003040     OPEN OUTPUT PRINT-FILE.
003050     MOVE ZERO TO MAP-TABLE-SIZE.
003060     MOVE ZERO TO WS-NEW-COLUMNS-COUNT.
003070     MOVE ZERO TO WS-MANY-TO-ONE-COUNT.
003080     MOVE ZERO TO WS-COLS-REDUCED-COUNT.
003090     MOVE ZERO TO WS-TOTAL-CRM-COLUMNS.
003100     MOVE ZERO TO WS-MAX-ROW-NO.
003110     MOVE ZERO TO WS-MODIFIED-ROW-COUNT.
003120     MOVE ZERO TO WS-MAPPINGS-WITH-STATS-COUNT.
003130*---------------------------------------------------------------*
003140 0150-ACCEPT-CONTROL-CARD.
003150*---------------------------------------------------------------*
003160     ACCEPT WS-COMPANY-NAME FROM SYSIN.
003170*---------------------------------------------------------------*
003180*    U6 STEP 1 - LOAD THE MAPPING TABLE, INDEXED DIRECTLY BY THE
003190*    MAP NUMBER SO THE PAIR-SCAN CONTROL BREAK BELOW CAN GO
003200*    STRAIGHT TO TBL-MAPPING (SR-MAP-NO) WITHOUT A SEARCH.
003210*---------------------------------------------------------------*
003220 0200-LOAD-MAPPINGS.
003230*---------------------------------------------------------------*
003240     PERFORM 8000-READ-MAPPINGS-FILE.
003250     PERFORM 0210-STORE-ONE-MAPPING
003260         UNTIL END-OF-FILE.
003270*---------------------------------------------------------------*
003280 0210-STORE-ONE-MAPPING.
003290*---------------------------------------------------------------*
003300     IF  MAPIN-NO > MAP-TABLE-SIZE
003310         MOVE MAPIN-NO TO MAP-TABLE-SIZE.
003320     MOVE MAPIN-NO                TO TBL-MAP-NO (MAPIN-NO).
003330     MOVE MAPIN-CRM-COLUMN        TO TBL-MAP-CRM-COLUMN (MAPIN-NO).
003340     MOVE MAPIN-EXPORT-COLUMN     TO TBL-MAP-EXPORT-COLUMN
003350                                                  (MAPIN-NO).
003360     MOVE MAPIN-CONFIDENCE        TO TBL-MAP-CONFIDENCE (MAPIN-NO).
003370     MOVE MAPIN-MANY-TO-ONE-FLAG  TO TBL-MAP-MANY-TO-ONE-FLAG
003380                                                  (MAPIN-NO).
003390     MOVE MAPIN-ADDL-CRM-COUNT    TO TBL-MAP-ADDL-CRM-COUNT
003400                                                  (MAPIN-NO).
003410     MOVE ZERO                    TO TBL-MAP-GOOD-COUNT (MAPIN-NO)
003420                                      TBL-MAP-FIXED-COUNT (MAPIN-NO)
003430                                      TBL-MAP-ADDED-COUNT (MAPIN-NO)
003440                                      TBL-MAP-DISCARDED-COUNT
003450                                                  (MAPIN-NO)
003460                                      TBL-MAP-NOTFOUND-COUNT
003470                                                  (MAPIN-NO)
003480                                      TBL-MAP-CRM-FMT-COUNT
003490                                                  (MAPIN-NO)
003500                                      TBL-MAP-EXPORT-FMT-COUNT
003510                                                  (MAPIN-NO).
003520     MOVE SPACES                  TO TBL-MAP-CRM-TYPE (MAPIN-NO)
003530                                      TBL-MAP-EXPORT-TYPE (MAPIN-NO).
003540     IF  MAPIN-CRM-COLUMN = SPACES
003550         ADD 1 TO WS-NEW-COLUMNS-COUNT
003560     ELSE
003570         ADD 1 TO WS-TOTAL-CRM-COLUMNS
003580     END-IF.
003590     IF  MAPIN-IS-MANY-TO-ONE
003600         ADD 1 TO WS-MANY-TO-ONE-COUNT
003610         ADD MAPIN-ADDL-CRM-COUNT TO WS-COLS-REDUCED-COUNT.
003620     IF  WS-ENR-TRACE-ON
003630         DISPLAY 'CRMENR MAPPING LOADED: ' MRT-NO.
003640     PERFORM 8000-READ-MAPPINGS-FILE.
003650*---------------------------------------------------------------*
003660*    THE SORT PARAGRAPH ITSELF - COPYLIB-CRMPAIR.CPY DOCUMENTS
003670*    THIS AS THE PLACE THE EXTRACT GETS PUT INTO MAPPING-THEN-
003680*    ROW ORDER BEFORE THE PER-MAPPING CONTROL BREAK LOGIC RUNS.
003690*---------------------------------------------------------------*
003700 1000-SORT-ENRICH-PAIRS.
003710*---------------------------------------------------------------*
003720     SORT SORT-FILE-PAIR
003730         ON ASCENDING KEY SR-MAP-NO
003740         ON ASCENDING KEY SR-ROW-NO
003750         INPUT PROCEDURE IS 2000-LOAD-SORT-FILE
003760         OUTPUT PROCEDURE IS 3000-PROCESS-SORTED-PAIRS.
003770*---------------------------------------------------------------*
003780 2000-LOAD-SORT-FILE.
003790*---------------------------------------------------------------*
003800     PERFORM 8100-READ-ENRICH-PAIRS.
003810     PERFORM 2010-RELEASE-ONE-PAIR
003820         UNTIL END-OF-FILE.
003830*---------------------------------------------------------------*
003840 2010-RELEASE-ONE-PAIR.
003850*---------------------------------------------------------------*
003860     MOVE PAIR-MAP-NO                TO SR-MAP-NO.
003870     MOVE PAIR-ROW-NO                TO SR-ROW-NO.
003880     MOVE PAIR-CRM-VALUE             TO SR-CRM-VALUE.
003890     MOVE PAIR-EXPORT-VALUE          TO SR-EXPORT-VALUE.
003900     RELEASE SR-PAIR-CELL.
003910     PERFORM 8100-READ-ENRICH-PAIRS.
003920*---------------------------------------------------------------*
003930 3000-PROCESS-SORTED-PAIRS.
003940*---------------------------------------------------------------*
003950     PERFORM 8300-RETURN-SORT-PAIR.
003960     PERFORM 3100-PROCESS-ONE-PAIR
003970         UNTIL SORT-END-OF-FILE.
003980     IF  NOT WS-FIRST-PAIR
003990         PERFORM 3900-FINISH-MAPPING.
004000*---------------------------------------------------------------*
004010 3100-PROCESS-ONE-PAIR.
004020*---------------------------------------------------------------*
004030     IF  NOT WS-FIRST-PAIR
004040         AND SR-MAP-NO NOT = WS-CURRENT-MAP-NO
004050         PERFORM 3900-FINISH-MAPPING.
004060     IF  WS-ENR-TRACE-ON
004070         DISPLAY 'CRMENR PAIR: ' SPT-MAP-NO '/' SPT-ROW-NO.
004080     PERFORM 3200-CLASSIFY-ONE-PAIR.
004090     PERFORM 8300-RETURN-SORT-PAIR.
004100*---------------------------------------------------------------*
004110*    U6 - ONE (ROW,MAPPING) PAIR.  BUILDS THE TWO CLASSIFICATION
004120*    VALUE TABLES ALONGSIDE THE BUCKET TEST SO THE SAME PASS
004130*    FEEDS BOTH THE COMPARISON AND THE TYPE CLASSIFICATION.
004140*---------------------------------------------------------------*
004150 3200-CLASSIFY-ONE-PAIR.
004160*---------------------------------------------------------------*
004170     IF  WS-FIRST-PAIR
004180         MOVE SR-MAP-NO           TO WS-CURRENT-MAP-NO
004190         MOVE ZERO                TO WS-CRM-VALUE-COUNT
004200         MOVE ZERO                TO WS-EXP-VALUE-COUNT
004210         MOVE 'N'                 TO WS-FIRST-PAIR-SW.
004220     IF  SR-ROW-NO > WS-MAX-ROW-NO
004230         MOVE SR-ROW-NO           TO WS-MAX-ROW-NO.
004240     MOVE 'N' TO WS-CRM-HAS-SW.
004250     IF  SR-CRM-VALUE NOT = SPACES
004260         MOVE 'Y' TO WS-CRM-HAS-SW
004270         IF  WS-CRM-VALUE-COUNT < 4000
004280             ADD 1 TO WS-CRM-VALUE-COUNT
004290             MOVE SR-CRM-VALUE TO WS-CRM-VALUE (WS-CRM-VALUE-COUNT)
004300         END-IF
004310     END-IF.
004320     MOVE 'N' TO WS-EXP-HAS-SW.
004330     IF  SR-EXPORT-VALUE NOT = SPACES
004340         MOVE 'Y' TO WS-EXP-HAS-SW
004350         IF  WS-EXP-VALUE-COUNT < 4000
004360             ADD 1 TO WS-EXP-VALUE-COUNT
004370             MOVE SR-EXPORT-VALUE
004380                 TO WS-EXP-VALUE (WS-EXP-VALUE-COUNT)
004390         END-IF
004400     END-IF.
004410     EVALUATE TRUE
004420         WHEN WS-CRM-HAS-VALUE AND WS-EXP-HAS-VALUE
004430                 AND SR-CRM-VALUE = SR-EXPORT-VALUE
004440             ADD 1 TO TBL-MAP-GOOD-COUNT (WS-CURRENT-MAP-NO)
004450         WHEN WS-CRM-HAS-VALUE AND WS-EXP-HAS-VALUE
004460             ADD 1 TO TBL-MAP-FIXED-COUNT (WS-CURRENT-MAP-NO)
004470             PERFORM 3800-MARK-ROW-MODIFIED
004480         WHEN WS-CRM-HAS-VALUE
004490             ADD 1 TO TBL-MAP-DISCARDED-COUNT (WS-CURRENT-MAP-NO)
004500             PERFORM 3800-MARK-ROW-MODIFIED
004510         WHEN WS-EXP-HAS-VALUE
004520             ADD 1 TO TBL-MAP-ADDED-COUNT (WS-CURRENT-MAP-NO)
004530             PERFORM 3800-MARK-ROW-MODIFIED
004540         WHEN OTHER
004550             ADD 1 TO TBL-MAP-NOTFOUND-COUNT (WS-CURRENT-MAP-NO)
004560     END-EVALUATE.
004570*---------------------------------------------------------------*
004580*    DISTINCT-MODIFIED-ROW TRACKING - SAME BOUNDED-TABLE, LINEAR
004590*    ADD-IF-NEW IDIOM AS CRMINIT'S GLOBAL DATE-FORMAT SET.
004600*---------------------------------------------------------------*
004610 3800-MARK-ROW-MODIFIED.
004620*---------------------------------------------------------------*
004630     MOVE 'N' TO WS-MOD-ROW-FOUND-SW.
004640     PERFORM 3810-COMPARE-ONE-MODIFIED-ROW
004650         VARYING WS-MOD-ROW-INDEX FROM 1 BY 1
004660         UNTIL WS-MOD-ROW-INDEX > WS-MODIFIED-ROW-COUNT.
004670     IF  NOT WS-MOD-ROW-FOUND AND WS-MODIFIED-ROW-COUNT < 4000
004680         ADD 1 TO WS-MODIFIED-ROW-COUNT
004690         MOVE SR-ROW-NO TO WS-MODIFIED-ROW (WS-MODIFIED-ROW-COUNT).
004700*---------------------------------------------------------------*
004710 3810-COMPARE-ONE-MODIFIED-ROW.
004720*---------------------------------------------------------------*
004730     IF  WS-MODIFIED-ROW (WS-MOD-ROW-INDEX) = SR-ROW-NO
004740         SET WS-MOD-ROW-FOUND TO TRUE.
004750*---------------------------------------------------------------*
004760*    MAPPING CONTROL BREAK - CLASSIFY BOTH SIDES AND WRITE THE
004770*    U6 STATISTICS RECORD FOR THIS MAPPING.
004780*---------------------------------------------------------------*
004790 3900-FINISH-MAPPING.
004800*---------------------------------------------------------------*
004810     MOVE 'Y' TO WS-MAP-SEEN (WS-CURRENT-MAP-NO).
004820     PERFORM 3910-CLASSIFY-CRM-SIDE.
004830     PERFORM 3920-CLASSIFY-EXPORT-SIDE.
004840     PERFORM 3950-WRITE-ENRICH-STATS.
004850     MOVE 'Y' TO WS-FIRST-PAIR-SW.
004860*---------------------------------------------------------------*
004870 3910-CLASSIFY-CRM-SIDE.
004880*---------------------------------------------------------------*
004890     CALL 'CRMCLS' USING WS-CRM-VALUE-COUNT, WS-CRM-VALUE-TABLE,
004900                          WS-CRM-RESULT-AREA.
004910     MOVE WS-CRM-TYPE         TO TBL-MAP-CRM-TYPE (WS-CURRENT-MAP-NO).
004920     MOVE WS-CRM-FORMAT-COUNT
004930         TO TBL-MAP-CRM-FMT-COUNT (WS-CURRENT-MAP-NO).
004940*---------------------------------------------------------------*
004950 3920-CLASSIFY-EXPORT-SIDE.
004960*---------------------------------------------------------------*
004970     CALL 'CRMCLS' USING WS-EXP-VALUE-COUNT, WS-EXP-VALUE-TABLE,
004980                          WS-EXP-RESULT-AREA.
004990     PERFORM 3930-TEST-PHONE-OVERRIDE.
005000     MOVE WS-EXP-TYPE         TO TBL-MAP-EXPORT-TYPE
005010                                             (WS-CURRENT-MAP-NO).
005020     MOVE WS-EXP-FORMAT-COUNT
005030         TO TBL-MAP-EXPORT-FMT-COUNT (WS-CURRENT-MAP-NO).
005040*---------------------------------------------------------------*
005050*    EXPORT-SIDE-ONLY OVERRIDE - CRMCLS'S PHONE-SHAPE RATIO IS
005060*    ALREADY IN WS-EXP-PHONE-RATIO REGARDLESS OF WHICH TYPE
005070*    ACTUALLY WON; IF THAT SHAPE RATIO AND THE REAL-DIGIT-COUNT
005080*    RATIO BOTH CLEAR 80%, PHONE WINS OUTRIGHT WITH ONE FORMAT.
005090*---------------------------------------------------------------*
005100 3930-TEST-PHONE-OVERRIDE.
005110*---------------------------------------------------------------*
005120     MOVE 0 TO WS-REAL-PHONE-COUNT.
005130     PERFORM 3940-TEST-ONE-REAL-PHONE
005140         VARYING WS-EXP-IDX FROM 1 BY 1
005150         UNTIL WS-EXP-IDX > WS-EXP-VALUE-COUNT.
005160     IF  WS-EXP-VALUE-COUNT > 0
005170         COMPUTE WS-REAL-PHONE-RATIO ROUNDED =
005180             WS-REAL-PHONE-COUNT / WS-EXP-VALUE-COUNT
005190     ELSE
005200         MOVE 0 TO WS-REAL-PHONE-RATIO
005210     END-IF.
005220     IF  WS-EXP-PHONE-RATIO >= .800 AND WS-REAL-PHONE-RATIO >= .800
005230         SET WS-EXP-TYPE TO 'PHONE'
005240         MOVE 1 TO WS-EXP-FORMAT-COUNT.
005250*---------------------------------------------------------------*
005260 3940-TEST-ONE-REAL-PHONE.
005270*---------------------------------------------------------------*
005280     MOVE SPACES TO WS-PHONE-SCAN-AREA.
005290     MOVE WS-EXP-VALUE (WS-EXP-IDX) TO WS-PHONE-SCAN-AREA.
005300     MOVE 0 TO WS-DIGIT-COUNT.
005310     PERFORM 3945-COUNT-ONE-PHONE-CHAR
005320         VARYING WS-PHONE-POS FROM 1 BY 1
005330         UNTIL WS-PHONE-POS > 60.
005340     IF  WS-DIGIT-COUNT >= 7 AND WS-DIGIT-COUNT <= 15
005350         ADD 1 TO WS-REAL-PHONE-COUNT.
005360*---------------------------------------------------------------*
005370 3945-COUNT-ONE-PHONE-CHAR.
005380*---------------------------------------------------------------*
005390     IF  WS-PHONE-SCAN-CHAR (WS-PHONE-POS) IS NUMERIC
005400         ADD 1 TO WS-DIGIT-COUNT.
005410*---------------------------------------------------------------*
005420 3950-WRITE-ENRICH-STATS.
005430*---------------------------------------------------------------*
005440     MOVE SPACES TO ENRICH-STATS-RECORD.
005450     MOVE TBL-MAP-NO (WS-CURRENT-MAP-NO)         TO EST-MAP-NO.
005460     MOVE TBL-MAP-CRM-COLUMN (WS-CURRENT-MAP-NO) TO EST-CRM-COLUMN.
005470     MOVE TBL-MAP-EXPORT-COLUMN (WS-CURRENT-MAP-NO)
005480         TO EST-EXPORT-COLUMN.
005490     MOVE TBL-MAP-DISCARDED-COUNT (WS-CURRENT-MAP-NO)
005500         TO EST-DISCARDED.
005510     MOVE TBL-MAP-ADDED-COUNT (WS-CURRENT-MAP-NO) TO EST-ADDED.
005520     MOVE TBL-MAP-FIXED-COUNT (WS-CURRENT-MAP-NO) TO EST-FIXED.
005530     MOVE TBL-MAP-GOOD-COUNT (WS-CURRENT-MAP-NO)  TO EST-GOOD.
005540     MOVE TBL-MAP-NOTFOUND-COUNT (WS-CURRENT-MAP-NO)
005550         TO EST-NOT-FOUND.
005560     COMPUTE WS-MAP-TOTAL-ROWS =
005570         TBL-MAP-GOOD-COUNT (WS-CURRENT-MAP-NO)
005580       + TBL-MAP-FIXED-COUNT (WS-CURRENT-MAP-NO)
005590       + TBL-MAP-ADDED-COUNT (WS-CURRENT-MAP-NO)
005600       + TBL-MAP-DISCARDED-COUNT (WS-CURRENT-MAP-NO)
005610       + TBL-MAP-NOTFOUND-COUNT (WS-CURRENT-MAP-NO).
005620     COMPUTE EST-CORRECT-BEFORE = TBL-MAP-GOOD-COUNT
005630                                             (WS-CURRENT-MAP-NO).
005640     COMPUTE EST-CORRECT-AFTER =
005650         TBL-MAP-GOOD-COUNT (WS-CURRENT-MAP-NO)
005660       + TBL-MAP-FIXED-COUNT (WS-CURRENT-MAP-NO)
005670       + TBL-MAP-ADDED-COUNT (WS-CURRENT-MAP-NO).
005680     IF  WS-MAP-TOTAL-ROWS > 0
005690         COMPUTE EST-PCT-BEFORE ROUNDED =
005700             (EST-CORRECT-BEFORE / WS-MAP-TOTAL-ROWS) * 100
005710         COMPUTE EST-PCT-AFTER ROUNDED =
005720             (EST-CORRECT-AFTER / WS-MAP-TOTAL-ROWS) * 100
005730     ELSE
005740         MOVE 0 TO EST-PCT-BEFORE
005750         MOVE 0 TO EST-PCT-AFTER
005760     END-IF.
005770     MOVE TBL-MAP-CRM-TYPE (WS-CURRENT-MAP-NO)    TO EST-CRM-TYPE.
005780     MOVE TBL-MAP-CRM-FMT-COUNT (WS-CURRENT-MAP-NO)
005790         TO EST-CRM-FORMAT-COUNT.
005800     MOVE TBL-MAP-EXPORT-TYPE (WS-CURRENT-MAP-NO) TO EST-EXPORT-TYPE.
005810     MOVE TBL-MAP-EXPORT-FMT-COUNT (WS-CURRENT-MAP-NO)
005820         TO EST-EXPORT-FORMAT-COUNT.
005830     WRITE ENRICH-STATS-RECORD.
005840     ADD 1 TO WS-MAPPINGS-WITH-STATS-COUNT.
005850*---------------------------------------------------------------*
005860*    MAPPINGS WITH NO EXPORT COLUMN NEVER APPEAR IN THE PAIR
005870*    FILE, SO THEY NEVER FIRE THE CONTROL BREAK ABOVE - GIVE
005880*    THEM A ZERO STATISTICS RECORD HERE INSTEAD.
005890*---------------------------------------------------------------*
005900 3600-WRITE-MISSING-MAPPING-STATS.
005910*---------------------------------------------------------------*
005920     IF  WS-MAP-SEEN (WS-MISS-MAP-IDX) = 'N'
005930         MOVE SPACES TO ENRICH-STATS-RECORD
005940         MOVE TBL-MAP-NO (WS-MISS-MAP-IDX) TO EST-MAP-NO
005950         MOVE TBL-MAP-CRM-COLUMN (WS-MISS-MAP-IDX)
005960             TO EST-CRM-COLUMN
005970         MOVE TBL-MAP-EXPORT-COLUMN (WS-MISS-MAP-IDX)
005980             TO EST-EXPORT-COLUMN
005990         MOVE ZERO TO EST-DISCARDED EST-ADDED EST-FIXED EST-GOOD
006000                      EST-NOT-FOUND EST-CORRECT-BEFORE
006010                      EST-CORRECT-AFTER EST-PCT-BEFORE
006020                      EST-PCT-AFTER EST-CRM-FORMAT-COUNT
006030                      EST-EXPORT-FORMAT-COUNT
006040         WRITE ENRICH-STATS-RECORD
006050     END-IF.
006060*---------------------------------------------------------------*
006070 4000-CLOSE-FILES.
006080*---------------------------------------------------------------*
006090     CLOSE MAPPINGS-FILE.
006100     CLOSE ENRICH-PAIRS-FILE.
006110     CLOSE ENRICH-STATS-FILE.
006120     CLOSE ENRICH-SUMMARY-FILE.
006130     CLOSE PRINT-FILE.
006140*---------------------------------------------------------------*
006150*    U7 - ONE SUMMARY RECORD FOR THE WHOLE RUN.
006160*---------------------------------------------------------------*
006170 7000-WRITE-ENRICH-SUMMARY.
006180*---------------------------------------------------------------*
006190     MOVE WS-COMPANY-NAME TO WS-TOK-NAME.
006200     CALL 'CRMTOK' USING WS-TOK-NAME, WS-TOK-RESULT.
006210     MOVE MAP-TABLE-SIZE TO WS-EXPORT-COLS-CREATED.
006220     MOVE SPACES                         TO ENRICH-SUMMARY-RECORD.
006230     MOVE WS-TOK-RESULT                  TO ESM-TOKEN.
006240     MOVE WS-MAX-ROW-NO                  TO ESM-TOTAL-ROWS.
006250     MOVE WS-TOTAL-CRM-COLUMNS           TO ESM-TOTAL-CRM-COLUMNS.
006260     MOVE MAP-TABLE-SIZE                 TO ESM-TOTAL-EXPORT-COLUMNS.
006270     MOVE WS-NEW-COLUMNS-COUNT           TO ESM-NEW-COLUMNS-COUNT.
006280     MOVE WS-MANY-TO-ONE-COUNT           TO ESM-MANY-TO-ONE-COUNT.
006290     MOVE WS-COLS-REDUCED-COUNT
006300         TO ESM-COLS-REDUCED-BY-MERGING.
006310     MOVE WS-MODIFIED-ROW-COUNT
006320         TO ESM-RECORDS-MODIFIED-COUNT.
006330     MOVE WS-EXPORT-COLS-CREATED         TO ESM-EXPORT-COLS-CREATED.
006340     WRITE ENRICH-SUMMARY-RECORD.
006350     IF  WS-ENR-TRACE-ON
006360         DISPLAY 'CRMENR TOKEN: ' ESM-TOKEN.
006370*---------------------------------------------------------------*
006380*    U7 - THE PRINTED LISTING.  RUNS AFTER THE FULL PAIR SCAN SO
006390*    RECORDS-MODIFIED-COUNT IS ALREADY KNOWN FOR THE BASIC-
006400*    INFORMATION BLOCK.
006410*---------------------------------------------------------------*
006420 7500-PRINT-ENRICHMENT-REPORT.
006430*---------------------------------------------------------------*
006440     PERFORM 7510-PRINT-BANNER.
006450     PERFORM 7520-PRINT-BASIC-INFO.
006460     PERFORM 7530-PRINT-GLOBAL-STATS.
006470     PERFORM 7540-PRINT-COLUMN-STATS-HEADER.
006480     PERFORM 7550-PRINT-ONE-MAPPING-BLOCK
006490         VARYING WS-PRINT-MAP-IDX FROM 1 BY 1
006500         UNTIL WS-PRINT-MAP-IDX > MAP-TABLE-SIZE.
006510     PERFORM 7590-PRINT-SUMMARY.
006520*---------------------------------------------------------------*
006530 7510-PRINT-BANNER.
006540*---------------------------------------------------------------*
006550     MOVE SPACES TO PRINT-LINE.
006560     MOVE '============================================================'
006570         TO PRINT-LINE.
006580     WRITE PRINT-RECORD.
006590     MOVE SPACES TO PRINT-LINE.
006600     MOVE 'ENRICHMENT REPORT' TO PRINT-LINE.
006610     WRITE PRINT-RECORD.
006620     MOVE SPACES TO PRINT-LINE.
006630     MOVE '============================================================'
006640         TO PRINT-LINE.
006650     WRITE PRINT-RECORD.
006660*---------------------------------------------------------------*
006670 7520-PRINT-BASIC-INFO.
006680*---------------------------------------------------------------*
006690     MOVE SPACES TO PRINT-LINE.
006700     MOVE 'Basic Information:' TO PRINT-LINE.
006710     WRITE PRINT-RECORD.
006720     MOVE WS-MAX-ROW-NO TO WS-CNT6-EDIT.
006730     MOVE SPACES TO PRINT-LINE.
006740     STRING '  Total rows:              ' WS-CNT6-EDIT
006750         DELIMITED BY SIZE INTO PRINT-LINE.
006760     WRITE PRINT-RECORD.
006770     MOVE WS-TOTAL-CRM-COLUMNS TO WS-CNT3-EDIT.
006780     MOVE SPACES TO PRINT-LINE.
006790     STRING '  Total CRM columns:          ' WS-CNT3-EDIT
006800         DELIMITED BY SIZE INTO PRINT-LINE.
006810     WRITE PRINT-RECORD.
006820     MOVE MAP-TABLE-SIZE TO WS-CNT3-EDIT.
006830     MOVE SPACES TO PRINT-LINE.
006840     STRING '  Total export columns:       ' WS-CNT3-EDIT
006850         DELIMITED BY SIZE INTO PRINT-LINE.
006860     WRITE PRINT-RECORD.
006870*---------------------------------------------------------------*
006880 7530-PRINT-GLOBAL-STATS.
006890*---------------------------------------------------------------*
006900     MOVE SPACES TO PRINT-LINE.
006910     MOVE 'Global Statistics:' TO PRINT-LINE.
006920     WRITE PRINT-RECORD.
006930     MOVE WS-NEW-COLUMNS-COUNT TO WS-CNT3-EDIT.
006940     MOVE SPACES TO PRINT-LINE.
006950     STRING '  New columns (export only):  ' WS-CNT3-EDIT
006960         DELIMITED BY SIZE INTO PRINT-LINE.
006970     WRITE PRINT-RECORD.
006980     MOVE WS-MANY-TO-ONE-COUNT TO WS-CNT3-EDIT.
006990     MOVE SPACES TO PRINT-LINE.
007000     STRING '  Many-to-one relationships:  ' WS-CNT3-EDIT
007010         DELIMITED BY SIZE INTO PRINT-LINE.
007020     WRITE PRINT-RECORD.
007030     MOVE WS-COLS-REDUCED-COUNT TO WS-CNT3-EDIT.
007040     MOVE SPACES TO PRINT-LINE.
007050     STRING '  Columns reduced by merging: ' WS-CNT3-EDIT
007060         DELIMITED BY SIZE INTO PRINT-LINE.
007070     WRITE PRINT-RECORD.
007080     MOVE WS-MODIFIED-ROW-COUNT TO WS-CNT6-EDIT.
007090     MOVE SPACES TO PRINT-LINE.
007100     STRING '  Records modified:        ' WS-CNT6-EDIT
007110         DELIMITED BY SIZE INTO PRINT-LINE.
007120     WRITE PRINT-RECORD.
007130     MOVE WS-EXPORT-COLS-CREATED TO WS-CNT3-EDIT.
007140     MOVE SPACES TO PRINT-LINE.
007150     STRING '  Export columns created:     ' WS-CNT3-EDIT
007160         DELIMITED BY SIZE INTO PRINT-LINE.
007170     WRITE PRINT-RECORD.
007180*---------------------------------------------------------------*
007190 7540-PRINT-COLUMN-STATS-HEADER.
007200*---------------------------------------------------------------*
007210     MOVE SPACES TO PRINT-LINE.
007220     MOVE 'Column-Level Statistics:' TO PRINT-LINE.
007230     WRITE PRINT-RECORD.
007240     MOVE SPACES TO PRINT-LINE.
007250     MOVE '----------------------------------------' TO PRINT-LINE.
007260     WRITE PRINT-RECORD.
007270*---------------------------------------------------------------*
007280 7550-PRINT-ONE-MAPPING-BLOCK.
007290*---------------------------------------------------------------*
007300     IF  WS-MAP-SEEN (WS-PRINT-MAP-IDX) = 'N'
007310         MOVE SPACES TO PRINT-LINE
007320         STRING TBL-MAP-CRM-COLUMN (WS-PRINT-MAP-IDX)
007330                 DELIMITED BY SPACE
007340             ' -> NO MATCH' DELIMITED BY SIZE
007350             INTO PRINT-LINE
007360         WRITE PRINT-RECORD
007370     ELSE
007380         PERFORM 7560-PRINT-MAPPING-HEADER-LINE
007390         PERFORM 7570-PRINT-MAPPING-STAT-LINES
007400     END-IF.
007410*---------------------------------------------------------------*
007420 7560-PRINT-MAPPING-HEADER-LINE.
007430*---------------------------------------------------------------*
007440     MOVE SPACES TO PRINT-LINE.
007450     STRING TBL-MAP-CRM-COLUMN (WS-PRINT-MAP-IDX)
007460             DELIMITED BY SPACE
007470         ' -> ' DELIMITED BY SIZE
007480         TBL-MAP-EXPORT-COLUMN (WS-PRINT-MAP-IDX)
007490             DELIMITED BY SPACE
007500         INTO PRINT-LINE.
007510     WRITE PRINT-RECORD.
007520*---------------------------------------------------------------*
007530 7570-PRINT-MAPPING-STAT-LINES.
007540*---------------------------------------------------------------*
007550     MOVE TBL-MAP-CONFIDENCE (WS-PRINT-MAP-IDX) TO WS-CONF-EDIT.
007560     MOVE SPACES TO PRINT-LINE.
007570     STRING '  Confidence:            ' WS-CONF-EDIT
007580         DELIMITED BY SIZE INTO PRINT-LINE.
007590     WRITE PRINT-RECORD.
007600     MOVE TBL-MAP-DISCARDED-COUNT (WS-PRINT-MAP-IDX) TO WS-CNT6-EDIT.
007610     MOVE SPACES TO PRINT-LINE.
007620     STRING '  Discarded invalid data: ' WS-CNT6-EDIT
007630         DELIMITED BY SIZE INTO PRINT-LINE.
007640     WRITE PRINT-RECORD.
007650     MOVE TBL-MAP-ADDED-COUNT (WS-PRINT-MAP-IDX) TO WS-CNT6-EDIT.
007660     MOVE SPACES TO PRINT-LINE.
007670     STRING '  Added new data:         ' WS-CNT6-EDIT
007680         DELIMITED BY SIZE INTO PRINT-LINE.
007690     WRITE PRINT-RECORD.
007700     MOVE TBL-MAP-FIXED-COUNT (WS-PRINT-MAP-IDX) TO WS-CNT6-EDIT.
007710     MOVE SPACES TO PRINT-LINE.
007720     STRING '  Fixed data:             ' WS-CNT6-EDIT
007730         DELIMITED BY SIZE INTO PRINT-LINE.
007740     WRITE PRINT-RECORD.
007750     MOVE TBL-MAP-GOOD-COUNT (WS-PRINT-MAP-IDX) TO WS-CNT6-EDIT.
007760     MOVE SPACES TO PRINT-LINE.
007770     STRING '  Good data:              ' WS-CNT6-EDIT
007780         DELIMITED BY SIZE INTO PRINT-LINE.
007790     WRITE PRINT-RECORD.
007800     COMPUTE WS-MAP-TOTAL-ROWS =
007810         TBL-MAP-GOOD-COUNT (WS-PRINT-MAP-IDX)
007820       + TBL-MAP-FIXED-COUNT (WS-PRINT-MAP-IDX)
007830       + TBL-MAP-ADDED-COUNT (WS-PRINT-MAP-IDX)
007840       + TBL-MAP-DISCARDED-COUNT (WS-PRINT-MAP-IDX)
007850       + TBL-MAP-NOTFOUND-COUNT (WS-PRINT-MAP-IDX).
007860     IF  WS-MAP-TOTAL-ROWS > 0
007870         COMPUTE WS-PCT-BEFORE-EDIT ROUNDED =
007880             (TBL-MAP-GOOD-COUNT (WS-PRINT-MAP-IDX)
007890                 / WS-MAP-TOTAL-ROWS) * 100
007900         COMPUTE WS-PCT-AFTER-EDIT ROUNDED =
007910             ((TBL-MAP-GOOD-COUNT (WS-PRINT-MAP-IDX)
007920             + TBL-MAP-FIXED-COUNT (WS-PRINT-MAP-IDX)
007930             + TBL-MAP-ADDED-COUNT (WS-PRINT-MAP-IDX))
007940                 / WS-MAP-TOTAL-ROWS) * 100
007950     ELSE
007960         MOVE 0 TO WS-PCT-BEFORE-EDIT
007970         MOVE 0 TO WS-PCT-AFTER-EDIT
007980     END-IF.
007990     MOVE SPACES TO PRINT-LINE.
008000     STRING '  Correct % before:       ' WS-PCT-BEFORE-EDIT
008010         DELIMITED BY SIZE INTO PRINT-LINE.
008020     WRITE PRINT-RECORD.
008030     MOVE SPACES TO PRINT-LINE.
008040     STRING '  Correct % after:        ' WS-PCT-AFTER-EDIT
008050         DELIMITED BY SIZE INTO PRINT-LINE.
008060     WRITE PRINT-RECORD.
008070     MOVE TBL-MAP-CRM-FMT-COUNT (WS-PRINT-MAP-IDX) TO WS-FMT-EDIT.
008080     MOVE SPACES TO PRINT-LINE.
008090     STRING '  CRM type:    ' DELIMITED BY SIZE
008100         TBL-MAP-CRM-TYPE (WS-PRINT-MAP-IDX) DELIMITED BY SPACE
008110         ' (' DELIMITED BY SIZE
008120         WS-FMT-EDIT DELIMITED BY SIZE
008130         ' formats)' DELIMITED BY SIZE
008140         INTO PRINT-LINE.
008150     WRITE PRINT-RECORD.
008160     MOVE TBL-MAP-EXPORT-FMT-COUNT (WS-PRINT-MAP-IDX) TO WS-FMT-EDIT.
008170     MOVE SPACES TO PRINT-LINE.
008180     STRING '  Export type: ' DELIMITED BY SIZE
008190         TBL-MAP-EXPORT-TYPE (WS-PRINT-MAP-IDX) DELIMITED BY SPACE
008200         ' (' DELIMITED BY SIZE
008210         WS-FMT-EDIT DELIMITED BY SIZE
008220         ' formats)' DELIMITED BY SIZE
008230         INTO PRINT-LINE.
008240     WRITE PRINT-RECORD.
008250*---------------------------------------------------------------*
008260 7590-PRINT-SUMMARY.
008270*---------------------------------------------------------------*
008280     MOVE SPACES TO PRINT-LINE.
008290     MOVE 'Summary:' TO PRINT-LINE.
008300     WRITE PRINT-RECORD.
008310     MOVE MAP-TABLE-SIZE TO WS-CNT3-EDIT.
008320     MOVE SPACES TO PRINT-LINE.
008330     STRING '  Total mappings processed:    ' WS-CNT3-EDIT
008340         DELIMITED BY SIZE INTO PRINT-LINE.
008350     WRITE PRINT-RECORD.
008360     MOVE WS-MAPPINGS-WITH-STATS-COUNT TO WS-CNT3-EDIT.
008370     MOVE SPACES TO PRINT-LINE.
008380     STRING '  Mappings with statistics:    ' WS-CNT3-EDIT
008390         DELIMITED BY SIZE INTO PRINT-LINE.
008400     WRITE PRINT-RECORD.
008410     IF  WS-MAX-ROW-NO > 0
008420         COMPUTE WS-MOD-RATE ROUNDED =
008430             (WS-MODIFIED-ROW-COUNT / WS-MAX-ROW-NO) * 100
008440     ELSE
008450         MOVE 0 TO WS-MOD-RATE
008460     END-IF.
008470     MOVE WS-MOD-RATE TO WS-MOD-RATE-EDIT.
008480     MOVE SPACES TO PRINT-LINE.
008490     STRING '  Data modification rate:    ' WS-MOD-RATE-EDIT '%'
008500         DELIMITED BY SIZE INTO PRINT-LINE.
008510     WRITE PRINT-RECORD.
008520*---------------------------------------------------------------*
008530 8000-READ-MAPPINGS-FILE.
008540*---------------------------------------------------------------*
008550     READ MAPPINGS-FILE
008560         AT END MOVE 'Y' TO END-OF-FILE-SW.
008570*---------------------------------------------------------------*
008580 8100-READ-ENRICH-PAIRS.
008590*---------------------------------------------------------------*
008600     READ ENRICH-PAIRS-FILE
008610         AT END MOVE 'Y' TO END-OF-FILE-SW.
008620*---------------------------------------------------------------*
008630 8300-RETURN-SORT-PAIR.
008640*---------------------------------------------------------------*
008650     RETURN SORT-FILE-PAIR
008660         AT END MOVE 'Y' TO SORT-EOF-SW.
