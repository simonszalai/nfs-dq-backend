000010*===============================================================*
000020* PROGRAM NAME:    CRMCLS
000030* ORIGINAL AUTHOR: ED ACKERMAN
000040*
000050* MAINTENANCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 02/11/97 E ACKERMAN     CREATED FOR CRM DATA-QUALITY PROJECT -
000090*                         COLUMN TYPE CLASSIFIER, CALLED FROM
000100*                         CRMINIT AND CRMENR (REQ DQ-014).
000110* 06/03/97 E ACKERMAN     ADDED PHONE EXTENSION SIGNATURE BIT
000120*                         PER USER WALKTHROUGH (REQ DQ-021).
000130* 11/19/97 T HOLLOWAY     FLOAT SIGNATURE COMBINED COMMA/PERIOD
000140*                         RULE WAS BACKWARDS - FIXED (REQ DQ-029).
000150* 01/08/98 T HOLLOWAY     DATE PATTERN TABLE EXPANDED TO COVER
000160*                         "DD MON YYYY" FORMAT (REQ DQ-033).
000170* 09/14/98 R FONTAINE     Y2K REMEDIATION - DATE WINDOWING ADDED
000180*                         FOR 2-DIGIT YEAR INPUTS (REQ Y2K-118).
000190* 03/02/99 R FONTAINE     BOOLEAN PAIR TABLE NOW DRIVEN BY A
000200*                         WORKING-STORAGE TABLE INSTEAD OF NESTED
000210*                         IFS (REQ DQ-041).
000220* 07/22/01 M DELACRUZ     RAISED VALUE TABLE CEILING TO 4000 -
000230*                         SOME EXTRACTS WERE TRUNCATING COLUMNS
000240*                         WITH HIGH ROW COUNTS (REQ DQ-058).
000250* 05/16/03 M DELACRUZ     ADDED WS-DOMAIN-CHAR-CLASS SPECIAL-
000260*                         NAMES ENTRY, REPLACED HAND-ROLLED
000270*                         CHARACTER LOOP IN URL TEST (REQ DQ-066).
000280* 02/27/04 M DELACRUZ     AUDIT FINDING - REMOVED THE INTRINSIC
000290*                         FUNCTION CALLS FROM THE PHONE, FLOAT
000300*                         AND BOOLEAN TESTS.  SHOP STANDARD ON
000310*                         THIS PROJECT IS COBOL-74 SUBSET, NO
000320*                         FUNCTION VERB.  REPLACED WITH INSPECT
000330*                         CONVERTING AND MANUAL SCANS (REQ
000340*                         DQ-072).
000350* 03/11/04 M DELACRUZ     PHONE SIGNATURE WAS OMITTING THE SPACE
000360*                         COUNT - "555 123 4567" AND
000370*                         "555-123-4567" CAME OUT AS ONE FORMAT
000380*                         (REQ DQ-073).
000390* 03/11/04 M DELACRUZ     DATE PATTERN TEST COULD NEVER MATCH
000400*                         DD/MM/YYYY OR DD-MM-YYYY BECAUSE THE
000410*                         US-ORDER TESTS AHEAD OF THEM HAD NO
000420*                         MONTH/DAY RANGE CHECK, SO THEY MATCHED
000430*                         EVERY ALL-NUMERIC CANDIDATE FIRST.
000440*                         ADDED RANGE CHECKS, A SEPARATE
000450*                         YYYY/MM/DD TEST, AND A DISTINCT
000460*                         SIGNATURE MARKER FOR THE HH:MM:SS TIME
000470*                         SUFFIX (REQ DQ-073).
000480*===============================================================*
000490 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    CRMCLS.
000510 AUTHOR.        ED ACKERMAN.
000520 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000530 DATE-WRITTEN.  02/11/97.
000540 DATE-COMPILED.
000550 SECURITY.      NON-CONFIDENTIAL.
000560*===============================================================*
000570 ENVIRONMENT DIVISION.
000580*---------------------------------------------------------------*
000590 CONFIGURATION SECTION.
000600*---------------------------------------------------------------*
000610 SOURCE-COMPUTER. IBM-3081.
000620*---------------------------------------------------------------*
000630 OBJECT-COMPUTER. IBM-3081.
000640*---------------------------------------------------------------*
000650 SPECIAL-NAMES.
000660     CLASS WS-DOMAIN-CHAR-CLASS  IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000670                                     "0123456789" "-" "."
000680     CLASS WS-DIGIT-CLASS        IS "0123456789"
000690     CLASS WS-ALPHA-CLASS        IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000700                                     "abcdefghijklmnopqrstuvwxyz"
000710     UPSI-0 ON STATUS IS WS-CLS-TRACE-ON
000720            OFF STATUS IS WS-CLS-TRACE-OFF.
000730*===============================================================*
000740 DATA DIVISION.
000750*---------------------------------------------------------------*
000760 WORKING-STORAGE SECTION.
000770*---------------------------------------------------------------*
000780 01  WS-SWITCHES-MISC-FIELDS.
000790     05  WS-CLASSIFIED-SW         PIC X(01) VALUE 'N'.
000800         88  WS-CLASSIFIED             VALUE 'Y'.
000810     05  WS-MATCH-COUNT           PIC 9(04) USAGE IS COMP.
000820     05  WS-MATCH-RATIO           PIC 9(01)V999.
000830     05  WS-SIG-COUNT             PIC 9(03) USAGE IS COMP.
000840     05  WS-SIG-INDEX             PIC 9(03) USAGE IS COMP.
000850     05  WS-SIG-FOUND-SW          PIC X(01).
000860         88  WS-SIG-FOUND              VALUE 'Y'.
000870     05  WS-VALUE-LEN             PIC 9(02) USAGE IS COMP.
000880     05  WS-COMPACT-LEN           PIC 9(02) USAGE IS COMP.
000890     05  WS-SCAN-POS              PIC 9(02) USAGE IS COMP.
000900     05  WS-DOT-COUNT             PIC 9(02) USAGE IS COMP.
000910     05  WS-DASH-COUNT            PIC 9(02) USAGE IS COMP.
000920     05  WS-SPACE-COUNT           PIC 9(02) USAGE IS COMP.
000930     05  WS-COMMA-COUNT           PIC 9(02) USAGE IS COMP.
000940     05  WS-DIGIT-COUNT           PIC 9(02) USAGE IS COMP.
000950     05  WS-BAD-CHAR-COUNT        PIC 9(02) USAGE IS COMP.
000960     05  WS-SCHEME-PRESENT-SW     PIC X(01).
000970         88  WS-SCHEME-PRESENT         VALUE 'Y'.
000980     05  WS-WWW-PRESENT-SW        PIC X(01).
000990         88  WS-WWW-PRESENT            VALUE 'Y'.
001000     05  WS-PATH-PRESENT-SW       PIC X(01).
001010         88  WS-PATH-PRESENT           VALUE 'Y'.
001020     05  WS-PLUS-PRESENT-SW       PIC X(01).
001030         88  WS-PLUS-PRESENT           VALUE 'Y'.
001040     05  WS-PARENS-PRESENT-SW     PIC X(01).
001050         88  WS-PARENS-PRESENT         VALUE 'Y'.
001060     05  WS-EXTENSION-PRESENT-SW  PIC X(01).
001070         88  WS-EXTENSION-PRESENT      VALUE 'Y'.
001080     05  WS-COMMA-THOUS-SW        PIC X(01).
001090         88  WS-COMMA-THOUSANDS        VALUE 'Y'.
001100     05  WS-COMMA-DECIMAL-SW      PIC X(01).
001110         88  WS-COMMA-DECIMAL          VALUE 'Y'.
001120     05  WS-UNDER-THOUS-SW        PIC X(01).
001130         88  WS-UNDERSCORE-THOUSANDS   VALUE 'Y'.
001140     05  WS-PERIOD-DEC-SW         PIC X(01).
001150         88  WS-PERIOD-DECIMAL         VALUE 'Y'.
001160     05  WS-SCIENTIFIC-SW         PIC X(01).
001170         88  WS-SCIENTIFIC             VALUE 'Y'.
001180     05  WS-TZ-MARKER-SW          PIC X(01).
001190         88  WS-TZ-MARKER              VALUE 'Y'.
001200     05  WS-TIME-SUFFIX-SW        PIC X(01).
001210         88  WS-TIME-SUFFIX-PRESENT    VALUE 'Y'.
001220     05  WS-LAST-DOT-POS          PIC 9(02) USAGE IS COMP.
001230     05  WS-LAST-COMMA-POS        PIC 9(02) USAGE IS COMP.
001240     05  FILLER                   PIC X(02).
001250*---------------------------------------------------------------*
001260*    CURRENT CANDIDATE VALUE AND ITS CHARACTER-SCAN REDEFINE.
001270*---------------------------------------------------------------*
001280 01  WS-CURRENT-VALUE             PIC X(60).
001290 01  WS-CURRENT-VALUE-CHARS REDEFINES WS-CURRENT-VALUE.
001300     05  WS-CV-CHAR               PIC X(01) OCCURS 60 TIMES.
001310 01  WS-COMPACT-VALUE             PIC X(60).
001320*---------------------------------------------------------------*
001330*    DATE PATTERN WORK AREA AND ITS THREE ALTERNATE LAYOUTS.
001340*---------------------------------------------------------------*
001350 01  WS-DATE-CANDIDATE            PIC X(19).
001360 01  WS-DATE-ISO REDEFINES WS-DATE-CANDIDATE.
001370     05  WS-DI-YYYY               PIC X(04).
001380     05  FILLER                   PIC X(01).
001390     05  WS-DI-MM                 PIC X(02).
001400     05  FILLER                   PIC X(01).
001410     05  WS-DI-DD                 PIC X(02).
001420     05  FILLER                   PIC X(09).
001430 01  WS-DATE-US REDEFINES WS-DATE-CANDIDATE.
001440     05  WS-DU-MM                 PIC X(02).
001450     05  FILLER                   PIC X(01).
001460     05  WS-DU-DD                 PIC X(02).
001470     05  FILLER                   PIC X(01).
001480     05  WS-DU-YYYY               PIC X(04).
001490     05  FILLER                   PIC X(09).
001500 01  WS-DATE-COMPACT REDEFINES WS-DATE-CANDIDATE.
001510     05  WS-DC-YYYY               PIC X(04).
001520     05  WS-DC-MM                 PIC X(02).
001530     05  WS-DC-DD                 PIC X(02).
001540     05  FILLER                   PIC X(11).
001550*---------------------------------------------------------------*
001560 01  WS-SIGNATURE-TABLE.
001570     05  WS-SIGNATURE OCCURS 20 TIMES PIC X(20).
001580     05  FILLER                   PIC X(01).
001590 01  WS-CANDIDATE-SIG             PIC X(20).
001600*---------------------------------------------------------------*
001610 01  WS-BOOLEAN-PAIR-TABLE.
001620*    PAIR NUMBER DOUBLES AS THE FORMAT SIGNATURE FOR U2 RULE 5.
001630     05  WS-BOOL-PAIR OCCURS 6 TIMES.
001640         10  WS-BOOL-TRUE-VALUE   PIC X(05).
001650         10  WS-BOOL-FALSE-VALUE  PIC X(05).
001660     05  FILLER                   PIC X(01).
001670 01  WS-BOOL-INIT-SW              PIC X(01) VALUE 'N'.
001680 01  WS-BOOL-IDX                  PIC 9(02) USAGE IS COMP.
001690*===============================================================*
001700 LINKAGE SECTION.
001710 COPY CRMVAL.
001720*===============================================================*
001730 PROCEDURE DIVISION USING CLV-VALUE-COUNT, CLV-VALUE-TABLE,
001740     CLV-RESULT-AREA.
001750*---------------------------------------------------------------*
001760 0000-MAIN-ROUTINE.
001770*---------------------------------------------------------------*
001780     PERFORM 0100-INITIALIZE.
001790     IF  CLV-VALUE-COUNT = 0
001800         SET CLV-TYPE-STRING     TO TRUE
001810         MOVE 1                  TO CLV-FORMAT-COUNT
001820     ELSE
001830         PERFORM 1000-TEST-URL-VALUES
001840         IF NOT WS-CLASSIFIED
001850             PERFORM 1100-TEST-EMAIL-VALUES
001860         END-IF
001870         IF NOT WS-CLASSIFIED
001880             PERFORM 1200-TEST-PHONE-VALUES
001890         END-IF
001900         IF NOT WS-CLASSIFIED
001910             PERFORM 1300-TEST-DATE-VALUES
001920         END-IF
001930         IF NOT WS-CLASSIFIED
001940             PERFORM 1400-TEST-BOOLEAN-VALUES
001950         END-IF
001960         IF NOT WS-CLASSIFIED
001970             PERFORM 1500-TEST-INTEGER-VALUES
001980         END-IF
001990         IF NOT WS-CLASSIFIED
002000             PERFORM 1600-TEST-FLOAT-VALUES
002010         END-IF
002020         IF NOT WS-CLASSIFIED
002030             SET CLV-TYPE-STRING TO TRUE
002040             MOVE 1              TO CLV-FORMAT-COUNT
002050         END-IF
002060     END-IF.
002070     GOBACK.
002080*---------------------------------------------------------------*
002090 0100-INITIALIZE.
002100*---------------------------------------------------------------*
002110     MOVE 'N'                    TO WS-CLASSIFIED-SW.
002120     MOVE 0                      TO WS-SIG-COUNT.
002130     MOVE 0                      TO CLV-PHONE-RATIO.
002140     IF  WS-BOOL-INIT-SW = 'N'
002150         PERFORM 0110-LOAD-BOOLEAN-PAIRS
002160         MOVE 'Y'                TO WS-BOOL-INIT-SW.
002170*---------------------------------------------------------------*
002180 0110-LOAD-BOOLEAN-PAIRS.
002190*---------------------------------------------------------------*
002200     MOVE 'TRUE '  TO WS-BOOL-TRUE-VALUE  (1).
002210     MOVE 'FALSE'  TO WS-BOOL-FALSE-VALUE (1).
002220     MOVE 'YES  '  TO WS-BOOL-TRUE-VALUE  (2).
002230     MOVE 'NO   '  TO WS-BOOL-FALSE-VALUE (2).
002240     MOVE 'Y    '  TO WS-BOOL-TRUE-VALUE  (3).
002250     MOVE 'N    '  TO WS-BOOL-FALSE-VALUE (3).
002260     MOVE '1    '  TO WS-BOOL-TRUE-VALUE  (4).
002270     MOVE '0    '  TO WS-BOOL-FALSE-VALUE (4).
002280     MOVE 'ON   '  TO WS-BOOL-TRUE-VALUE  (5).
002290     MOVE 'OFF  '  TO WS-BOOL-FALSE-VALUE (5).
002300     MOVE 'T    '  TO WS-BOOL-TRUE-VALUE  (6).
002310     MOVE 'F    '  TO WS-BOOL-FALSE-VALUE (6).
002320*---------------------------------------------------------------*
002330*    U2 TYPE 1 - URL.  SIGNATURE = SCHEME/WWW/PATH FLAGS.
002340*---------------------------------------------------------------*
002350 1000-TEST-URL-VALUES.
002360*---------------------------------------------------------------*
002370     MOVE 0 TO WS-MATCH-COUNT.
002380     MOVE 0 TO WS-SIG-COUNT.
002390     PERFORM 1010-TEST-ONE-URL
002400         VARYING CLV-IDX FROM 1 BY 1
002410         UNTIL CLV-IDX > CLV-VALUE-COUNT.
002420     PERFORM 1900-COMPUTE-RATIO.
002430     IF  WS-MATCH-RATIO >= .800
002440         SET CLV-TYPE-URL         TO TRUE
002450         SET WS-CLASSIFIED        TO TRUE
002460         MOVE WS-SIG-COUNT        TO CLV-FORMAT-COUNT
002470         IF  CLV-FORMAT-COUNT = 0
002480             MOVE 1               TO CLV-FORMAT-COUNT.
002490*---------------------------------------------------------------*
002500 1010-TEST-ONE-URL.
002510*---------------------------------------------------------------*
002520     MOVE SPACES              TO WS-CURRENT-VALUE.
002530     MOVE CLV-VALUE (CLV-IDX) TO WS-CURRENT-VALUE.
002540     MOVE 'N'                 TO WS-SCHEME-PRESENT-SW
002550                                  WS-WWW-PRESENT-SW
002560                                  WS-PATH-PRESENT-SW.
002570     IF  WS-CURRENT-VALUE (1:7)  = 'http://'
002580      OR WS-CURRENT-VALUE (1:7)  = 'HTTP://'
002590      OR WS-CURRENT-VALUE (1:8)  = 'https://'
002600      OR WS-CURRENT-VALUE (1:8)  = 'HTTPS://'
002610         SET WS-SCHEME-PRESENT TO TRUE.
002620     IF  WS-CURRENT-VALUE (1:4)  = 'www.'
002630      OR WS-CURRENT-VALUE (1:4)  = 'WWW.'
002640         SET WS-WWW-PRESENT    TO TRUE.
002650     MOVE 0 TO WS-SCAN-POS.
002660     INSPECT WS-CURRENT-VALUE TALLYING WS-SCAN-POS
002670         FOR ALL '/'.
002680     IF  WS-SCAN-POS > 2
002690         SET WS-PATH-PRESENT   TO TRUE.
002700     MOVE 0 TO WS-DOT-COUNT.
002710     INSPECT WS-CURRENT-VALUE TALLYING WS-DOT-COUNT
002720         FOR ALL '.'.
002730     IF  WS-DOT-COUNT = 0
002740         GO TO 1010-URL-EXIT.
002750     IF  WS-CURRENT-VALUE (1:1) IS NOT WS-ALPHA-CLASS
002760         AND WS-CURRENT-VALUE (1:1) IS NOT WS-DIGIT-CLASS
002770         GO TO 1010-URL-EXIT.
002780     ADD 1 TO WS-MATCH-COUNT.
002790     STRING WS-SCHEME-PRESENT-SW DELIMITED SIZE
002800            WS-WWW-PRESENT-SW    DELIMITED SIZE
002810            WS-PATH-PRESENT-SW   DELIMITED SIZE
002820         INTO WS-CANDIDATE-SIG.
002830     PERFORM 9800-RECORD-SIGNATURE.
002840 1010-URL-EXIT.
002850     CONTINUE.
002860*---------------------------------------------------------------*
002870*    U2 TYPE 2 - EMAIL.  FORMAT COUNT ALWAYS 1.
002880*---------------------------------------------------------------*
002890 1100-TEST-EMAIL-VALUES.
002900*---------------------------------------------------------------*
002910     MOVE 0 TO WS-MATCH-COUNT.
002920     PERFORM 1110-TEST-ONE-EMAIL
002930         VARYING CLV-IDX FROM 1 BY 1
002940         UNTIL CLV-IDX > CLV-VALUE-COUNT.
002950     PERFORM 1900-COMPUTE-RATIO.
002960     IF  WS-MATCH-RATIO >= .800
002970         SET CLV-TYPE-EMAIL       TO TRUE
002980         SET WS-CLASSIFIED        TO TRUE
002990         MOVE 1                   TO CLV-FORMAT-COUNT.
003000*---------------------------------------------------------------*
003010 1110-TEST-ONE-EMAIL.
003020*---------------------------------------------------------------*
003030     MOVE SPACES              TO WS-CURRENT-VALUE.
003040     MOVE CLV-VALUE (CLV-IDX) TO WS-CURRENT-VALUE.
003050     MOVE 0 TO WS-SCAN-POS.
003060     INSPECT WS-CURRENT-VALUE TALLYING WS-SCAN-POS FOR ALL '@'.
003070     MOVE 0 TO WS-DOT-COUNT.
003080     INSPECT WS-CURRENT-VALUE TALLYING WS-DOT-COUNT FOR ALL '.'.
003090     IF  WS-SCAN-POS = 1
003100         AND WS-DOT-COUNT NOT = 0
003110         AND WS-CURRENT-VALUE (1:1) NOT = '@'
003120         AND WS-CURRENT-VALUE (1:1) NOT = '.'
003130         ADD 1 TO WS-MATCH-COUNT.
003140*---------------------------------------------------------------*
003150*    U2 TYPE 3 - PHONE.  SIGNATURE = PLUS/PARENS/DASH-COUNT/
003160*                DOT-COUNT/EXTENSION.
003170*---------------------------------------------------------------*
003180 1200-TEST-PHONE-VALUES.
003190*---------------------------------------------------------------*
003200     MOVE 0 TO WS-MATCH-COUNT.
003210     MOVE 0 TO WS-SIG-COUNT.
003220     PERFORM 1210-TEST-ONE-PHONE
003230         VARYING CLV-IDX FROM 1 BY 1
003240         UNTIL CLV-IDX > CLV-VALUE-COUNT.
003250     PERFORM 1900-COMPUTE-RATIO.
003260     MOVE WS-MATCH-RATIO TO CLV-PHONE-RATIO.
003270     IF  WS-MATCH-RATIO >= .800
003280         SET CLV-TYPE-PHONE       TO TRUE
003290         SET WS-CLASSIFIED        TO TRUE
003300         MOVE WS-SIG-COUNT        TO CLV-FORMAT-COUNT
003310         IF  CLV-FORMAT-COUNT = 0
003320             MOVE 1               TO CLV-FORMAT-COUNT.
003330*---------------------------------------------------------------*
003340 1210-TEST-ONE-PHONE.
003350*---------------------------------------------------------------*
003360     MOVE SPACES              TO WS-CURRENT-VALUE.
003370     MOVE CLV-VALUE (CLV-IDX) TO WS-CURRENT-VALUE.
003380     MOVE 0 TO WS-DASH-COUNT WS-DOT-COUNT WS-SPACE-COUNT
003390               WS-SCAN-POS.
003400     MOVE 'N' TO WS-PLUS-PRESENT-SW WS-PARENS-PRESENT-SW
003410                 WS-EXTENSION-PRESENT-SW.
003420     IF  WS-CURRENT-VALUE (1:1) NOT = '+'
003430         AND WS-CURRENT-VALUE (1:1) IS NOT WS-DIGIT-CLASS
003440         AND WS-CURRENT-VALUE (1:1) NOT = '('
003450         GO TO 1210-PHONE-EXIT.
003460     IF  WS-CURRENT-VALUE (1:1) = '+'
003470         SET WS-PLUS-PRESENT TO TRUE.
003480     INSPECT WS-CURRENT-VALUE TALLYING WS-SCAN-POS FOR ALL '('.
003490     IF  WS-SCAN-POS NOT = 0
003500         SET WS-PARENS-PRESENT TO TRUE.
003510     INSPECT WS-CURRENT-VALUE TALLYING WS-DASH-COUNT FOR ALL '-'.
003520     INSPECT WS-CURRENT-VALUE TALLYING WS-DOT-COUNT  FOR ALL '.'.
003530     MOVE 0 TO WS-SCAN-POS.
003540     INSPECT WS-CURRENT-VALUE TALLYING WS-SCAN-POS FOR ALL 'X'.
003550     IF  WS-SCAN-POS = 0
003560         INSPECT WS-CURRENT-VALUE TALLYING WS-SCAN-POS
003570             FOR ALL 'x'.
003580     IF  WS-SCAN-POS NOT = 0
003590         SET WS-EXTENSION-PRESENT TO TRUE.
003600*    MANUAL RIGHT-TRIM - COUNT SIGNIFICANT (NON-BLANK) BYTES.
003610     MOVE 60 TO WS-VALUE-LEN.
003620     PERFORM 1215-TRIM-ONE-BYTE
003630         UNTIL WS-VALUE-LEN = 0
003640            OR WS-CV-CHAR (WS-VALUE-LEN) NOT = SPACE.
003650     IF  WS-VALUE-LEN < 7 OR WS-VALUE-LEN > 25
003660         GO TO 1210-PHONE-EXIT.
003670     ADD 1 TO WS-MATCH-COUNT.
003680     INSPECT WS-CURRENT-VALUE (1:WS-VALUE-LEN)
003690         TALLYING WS-SPACE-COUNT FOR ALL ' '.
003700*    03/11/04 M DELACRUZ - SIGNATURE WAS DROPPING THE SPACE
003710*    COUNT COMPONENT, SO "555 123 4567" AND "555-123-4567"
003720*    WERE BEING TREATED AS THE SAME FORMAT (REQ DQ-073).
003730     STRING WS-PLUS-PRESENT-SW      DELIMITED SIZE
003740            WS-PARENS-PRESENT-SW    DELIMITED SIZE
003750            WS-DASH-COUNT           DELIMITED SIZE
003760            WS-DOT-COUNT            DELIMITED SIZE
003770            WS-SPACE-COUNT          DELIMITED SIZE
003780            WS-EXTENSION-PRESENT-SW DELIMITED SIZE
003790         INTO WS-CANDIDATE-SIG.
003800     PERFORM 9800-RECORD-SIGNATURE.
003810 1210-PHONE-EXIT.
003820     CONTINUE.
003830*---------------------------------------------------------------*
003840 1215-TRIM-ONE-BYTE.
003850*---------------------------------------------------------------*
003860     SUBTRACT 1 FROM WS-VALUE-LEN.
003870*---------------------------------------------------------------*
003880*    U2 TYPE 4 - DATE.  SIGNATURE = WHICH PATTERN + TZ MARKER.
003890*---------------------------------------------------------------*
003900 1300-TEST-DATE-VALUES.
003910*---------------------------------------------------------------*
003920     MOVE 0 TO WS-MATCH-COUNT.
003930     MOVE 0 TO WS-SIG-COUNT.
003940     PERFORM 1310-TEST-ONE-DATE
003950         VARYING CLV-IDX FROM 1 BY 1
003960         UNTIL CLV-IDX > CLV-VALUE-COUNT.
003970     PERFORM 1900-COMPUTE-RATIO.
003980     IF  WS-MATCH-RATIO >= .800
003990         SET CLV-TYPE-DATE        TO TRUE
004000         SET WS-CLASSIFIED        TO TRUE
004010         MOVE WS-SIG-COUNT        TO CLV-FORMAT-COUNT
004020         IF  CLV-FORMAT-COUNT = 0
004030             MOVE 1               TO CLV-FORMAT-COUNT.
004040*---------------------------------------------------------------*
004050 1310-TEST-ONE-DATE.
004060*---------------------------------------------------------------*
004070*    03/11/04 - THE MM/DD/YYYY AND MM-DD-YYYY TESTS NOW CARRY A
004080*    MONTH/DAY RANGE CHECK SO A EUROPEAN-ORDER VALUE (DD OVER 12)
004090*    FALLS THROUGH TO THE DD/MM/YYYY OR DD-MM-YYYY TEST INSTEAD
004100*    OF BEING SWALLOWED BY THE US-ORDER TEST AHEAD OF IT.
004110*---------------------------------------------------------------*
004120     MOVE SPACES              TO WS-DATE-CANDIDATE.
004130     MOVE CLV-VALUE (CLV-IDX) TO WS-DATE-CANDIDATE.
004140     MOVE 'N' TO WS-TZ-MARKER-SW.
004150     MOVE 'N' TO WS-TIME-SUFFIX-SW.
004160     IF  WS-DATE-CANDIDATE (19:1) = 'Z'
004170      OR WS-DATE-CANDIDATE (19:1) = 'z'
004180         SET WS-TZ-MARKER TO TRUE.
004190     IF  WS-DATE-CANDIDATE (11:1) = SPACE
004200         AND WS-DATE-CANDIDATE (14:1) = ':'
004210         AND WS-DATE-CANDIDATE (17:1) = ':'
004220         AND WS-DATE-CANDIDATE (12:2) IS NUMERIC
004230         AND WS-DATE-CANDIDATE (15:2) IS NUMERIC
004240         AND WS-DATE-CANDIDATE (18:2) IS NUMERIC
004250         SET WS-TIME-SUFFIX-PRESENT TO TRUE.
004260     MOVE SPACES TO WS-CANDIDATE-SIG.
004270     IF  WS-DI-YYYY IS NUMERIC
004280         AND WS-DATE-CANDIDATE (5:1) = '-'
004290         AND WS-DI-MM IS NUMERIC
004300         AND WS-DI-MM > 0 AND WS-DI-MM < 13
004310         AND WS-DATE-CANDIDATE (8:1) = '-'
004320         AND WS-DI-DD IS NUMERIC
004330         AND WS-DI-DD > 0 AND WS-DI-DD < 32
004340         MOVE 'YYYY-MM-DD' TO WS-CANDIDATE-SIG
004350     ELSE
004360     IF  WS-DI-YYYY IS NUMERIC
004370         AND WS-DATE-CANDIDATE (5:1) = '/'
004380         AND WS-DI-MM IS NUMERIC
004390         AND WS-DI-MM > 0 AND WS-DI-MM < 13
004400         AND WS-DATE-CANDIDATE (8:1) = '/'
004410         AND WS-DI-DD IS NUMERIC
004420         AND WS-DI-DD > 0 AND WS-DI-DD < 32
004430         MOVE 'YYYY/MM/DD' TO WS-CANDIDATE-SIG
004440     ELSE
004450     IF  WS-DC-YYYY IS NUMERIC
004460         AND WS-DC-MM IS NUMERIC
004470         AND WS-DC-MM > 0 AND WS-DC-MM < 13
004480         AND WS-DC-DD IS NUMERIC
004490         AND WS-DC-DD > 0 AND WS-DC-DD < 32
004500         AND WS-DATE-CANDIDATE (9:1) = SPACE
004510         MOVE 'YYYYMMDD  ' TO WS-CANDIDATE-SIG
004520     ELSE
004530     IF  WS-DU-MM IS NUMERIC
004540         AND WS-DU-MM > 0 AND WS-DU-MM < 13
004550         AND WS-DATE-CANDIDATE (3:1) = '/'
004560         AND WS-DU-DD IS NUMERIC
004570         AND WS-DU-DD > 0 AND WS-DU-DD < 32
004580         AND WS-DATE-CANDIDATE (6:1) = '/'
004590         AND WS-DU-YYYY IS NUMERIC
004600         MOVE 'MM/DD/YYYY' TO WS-CANDIDATE-SIG
004610     ELSE
004620     IF  WS-DU-MM IS NUMERIC
004630         AND WS-DU-MM > 0 AND WS-DU-MM < 32
004640         AND WS-DATE-CANDIDATE (3:1) = '/'
004650         AND WS-DU-DD IS NUMERIC
004660         AND WS-DU-DD > 0 AND WS-DU-DD < 13
004670         AND WS-DATE-CANDIDATE (6:1) = '/'
004680         AND WS-DU-YYYY IS NUMERIC
004690         MOVE 'DD/MM/YYYY' TO WS-CANDIDATE-SIG
004700     ELSE
004710     IF  WS-DU-MM IS NUMERIC
004720         AND WS-DU-MM > 0 AND WS-DU-MM < 13
004730         AND WS-DATE-CANDIDATE (3:1) = '-'
004740         AND WS-DU-DD IS NUMERIC
004750         AND WS-DU-DD > 0 AND WS-DU-DD < 32
004760         AND WS-DATE-CANDIDATE (6:1) = '-'
004770         AND WS-DU-YYYY IS NUMERIC
004780         MOVE 'MM-DD-YYYY' TO WS-CANDIDATE-SIG
004790     ELSE
004800     IF  WS-DU-MM IS NUMERIC
004810         AND WS-DU-MM > 0 AND WS-DU-MM < 32
004820         AND WS-DATE-CANDIDATE (3:1) = '-'
004830         AND WS-DU-DD IS NUMERIC
004840         AND WS-DU-DD > 0 AND WS-DU-DD < 13
004850         AND WS-DATE-CANDIDATE (6:1) = '-'
004860         AND WS-DU-YYYY IS NUMERIC
004870         MOVE 'DD-MM-YYYY' TO WS-CANDIDATE-SIG
004880     ELSE
004890     IF  WS-DATE-CANDIDATE (9:1) IS ALPHABETIC
004900         AND WS-DATE-CANDIDATE (1:2) IS NUMERIC
004910         AND WS-DATE-CANDIDATE (4:2) IS ALPHABETIC
004920         MOVE 'DD MON YYYY' TO WS-CANDIDATE-SIG
004930     ELSE
004940         GO TO 1310-DATE-EXIT.
004950     ADD 1 TO WS-MATCH-COUNT.
004960     IF  WS-TIME-SUFFIX-PRESENT
004970         STRING WS-CANDIDATE-SIG DELIMITED BY SPACE
004980                '+TIME'          DELIMITED SIZE
004990             INTO WS-CANDIDATE-SIG.
005000     IF  WS-TZ-MARKER
005010         STRING WS-CANDIDATE-SIG DELIMITED BY SPACE
005020                '+TZ'            DELIMITED SIZE
005030             INTO WS-CANDIDATE-SIG.
005040     PERFORM 9800-RECORD-SIGNATURE.
005050 1310-DATE-EXIT.
005060     CONTINUE.
005070*---------------------------------------------------------------*
005080*    U2 TYPE 5 - BOOLEAN.  SIGNATURE = WHICH PAIR MATCHED.
005090*---------------------------------------------------------------*
005100 1400-TEST-BOOLEAN-VALUES.
005110*---------------------------------------------------------------*
005120     MOVE 0 TO WS-MATCH-COUNT.
005130     MOVE 0 TO WS-SIG-COUNT.
005140     PERFORM 1410-TEST-ONE-BOOLEAN
005150         VARYING CLV-IDX FROM 1 BY 1
005160         UNTIL CLV-IDX > CLV-VALUE-COUNT.
005170     PERFORM 1900-COMPUTE-RATIO.
005180     IF  WS-MATCH-RATIO >= .800
005190         SET CLV-TYPE-BOOLEAN     TO TRUE
005200         SET WS-CLASSIFIED        TO TRUE
005210         MOVE WS-SIG-COUNT        TO CLV-FORMAT-COUNT
005220         IF  CLV-FORMAT-COUNT = 0
005230             MOVE 1               TO CLV-FORMAT-COUNT.
005240*---------------------------------------------------------------*
005250 1410-TEST-ONE-BOOLEAN.
005260*---------------------------------------------------------------*
005270     MOVE SPACES              TO WS-CURRENT-VALUE.
005280     MOVE CLV-VALUE (CLV-IDX) TO WS-CURRENT-VALUE.
005290     INSPECT WS-CURRENT-VALUE CONVERTING
005300         'abcdefghijklmnopqrstuvwxyz'
005310         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
005320     PERFORM 1420-TEST-ONE-BOOL-PAIR
005330         VARYING WS-BOOL-IDX FROM 1 BY 1
005340         UNTIL WS-BOOL-IDX > 6.
005350*---------------------------------------------------------------*
005360 1420-TEST-ONE-BOOL-PAIR.
005370*---------------------------------------------------------------*
005380     IF  WS-CURRENT-VALUE (1:5) = WS-BOOL-TRUE-VALUE
005390             (WS-BOOL-IDX)
005400      OR WS-CURRENT-VALUE (1:5) = WS-BOOL-FALSE-VALUE
005410             (WS-BOOL-IDX)
005420         ADD 1 TO WS-MATCH-COUNT
005430         MOVE WS-BOOL-IDX TO WS-CANDIDATE-SIG (1:2)
005440         PERFORM 9800-RECORD-SIGNATURE
005450         MOVE 7 TO WS-BOOL-IDX
005460     END-IF.
005470*---------------------------------------------------------------*
005480*    U2 TYPE 6 - INTEGER.  REMOVE , AND _ THEN NUMERIC/NO FRAC.
005490*---------------------------------------------------------------*
005500 1500-TEST-INTEGER-VALUES.
005510*---------------------------------------------------------------*
005520     MOVE 0 TO WS-MATCH-COUNT.
005530     MOVE 0 TO WS-SIG-COUNT.
005540     PERFORM 1510-TEST-ONE-INTEGER
005550         VARYING CLV-IDX FROM 1 BY 1
005560         UNTIL CLV-IDX > CLV-VALUE-COUNT.
005570     PERFORM 1900-COMPUTE-RATIO.
005580     IF  WS-MATCH-RATIO >= .800
005590         SET CLV-TYPE-INTEGER     TO TRUE
005600         SET WS-CLASSIFIED        TO TRUE
005610         MOVE WS-SIG-COUNT        TO CLV-FORMAT-COUNT
005620         IF  CLV-FORMAT-COUNT = 0
005630             MOVE 1               TO CLV-FORMAT-COUNT.
005640*---------------------------------------------------------------*
005650 1510-TEST-ONE-INTEGER.
005660*---------------------------------------------------------------*
005670     MOVE SPACES              TO WS-CURRENT-VALUE.
005680     MOVE CLV-VALUE (CLV-IDX) TO WS-CURRENT-VALUE.
005690     MOVE 0 TO WS-COMMA-COUNT WS-SCAN-POS.
005700     INSPECT WS-CURRENT-VALUE TALLYING WS-COMMA-COUNT FOR ALL ','.
005710     INSPECT WS-CURRENT-VALUE TALLYING WS-SCAN-POS FOR ALL '_'.
005720     PERFORM 8000-COMPACT-DIGITS.
005730     IF  WS-COMPACT-LEN > 0
005740         AND WS-COMPACT-VALUE (1:WS-COMPACT-LEN) IS NUMERIC
005750         ADD 1 TO WS-MATCH-COUNT
005760         IF  WS-COMMA-COUNT > 0
005770             MOVE 'COMMA-SEP  ' TO WS-CANDIDATE-SIG
005780         ELSE
005790         IF  WS-SCAN-POS > 0
005800             MOVE 'UNDERSCORE ' TO WS-CANDIDATE-SIG
005810         ELSE
005820             MOVE 'PLAIN      ' TO WS-CANDIDATE-SIG
005830         END-IF
005840         END-IF
005850         PERFORM 9800-RECORD-SIGNATURE.
005860*---------------------------------------------------------------*
005870*    8000 - STRIP , AND _ AND INTERIOR SPACES, LEAVING DIGITS
005880*           PACKED LEFT-JUSTIFIED IN WS-COMPACT-VALUE, LENGTH IN
005890*           WS-COMPACT-LEN.  USED BY BOTH INTEGER AND FLOAT.
005900*---------------------------------------------------------------*
005910 8000-COMPACT-DIGITS.
005920*---------------------------------------------------------------*
005930     MOVE SPACES TO WS-COMPACT-VALUE.
005940     MOVE 0      TO WS-COMPACT-LEN.
005950     PERFORM 8010-COMPACT-ONE-CHAR
005960         VARYING WS-SCAN-POS FROM 1 BY 1
005970         UNTIL WS-SCAN-POS > 60.
005980*---------------------------------------------------------------*
005990 8010-COMPACT-ONE-CHAR.
006000*---------------------------------------------------------------*
006010     IF  WS-CV-CHAR (WS-SCAN-POS) NOT = ','
006020         AND WS-CV-CHAR (WS-SCAN-POS) NOT = '_'
006030         AND WS-CV-CHAR (WS-SCAN-POS) NOT = SPACE
006040         ADD 1 TO WS-COMPACT-LEN
006050         MOVE WS-CV-CHAR (WS-SCAN-POS)
006060             TO WS-COMPACT-VALUE (WS-COMPACT-LEN:1)
006070     END-IF.
006080*---------------------------------------------------------------*
006090*    U2 TYPE 7 - FLOAT.  SIGNATURE = SEPARATOR/DECIMAL/SCI FLAGS.
006100*---------------------------------------------------------------*
006110 1600-TEST-FLOAT-VALUES.
006120*---------------------------------------------------------------*
006130     MOVE 0 TO WS-MATCH-COUNT.
006140     MOVE 0 TO WS-SIG-COUNT.
006150     PERFORM 1610-TEST-ONE-FLOAT
006160         VARYING CLV-IDX FROM 1 BY 1
006170         UNTIL CLV-IDX > CLV-VALUE-COUNT.
006180     PERFORM 1900-COMPUTE-RATIO.
006190     IF  WS-MATCH-RATIO >= .800
006200         SET CLV-TYPE-FLOAT       TO TRUE
006210         SET WS-CLASSIFIED        TO TRUE
006220         MOVE WS-SIG-COUNT        TO CLV-FORMAT-COUNT
006230         IF  CLV-FORMAT-COUNT = 0
006240             MOVE 1               TO CLV-FORMAT-COUNT.
006250*---------------------------------------------------------------*
006260 1610-TEST-ONE-FLOAT.
006270*---------------------------------------------------------------*
006280     MOVE SPACES              TO WS-CURRENT-VALUE.
006290     MOVE CLV-VALUE (CLV-IDX) TO WS-CURRENT-VALUE.
006300     MOVE 'N' TO WS-COMMA-THOUS-SW WS-COMMA-DECIMAL-SW
006310                 WS-UNDER-THOUS-SW WS-PERIOD-DEC-SW
006320                 WS-SCIENTIFIC-SW.
006330     MOVE 0 TO WS-COMMA-COUNT WS-DOT-COUNT WS-LAST-DOT-POS
006340               WS-LAST-COMMA-POS WS-DIGIT-COUNT
006350               WS-BAD-CHAR-COUNT WS-SCAN-POS.
006360     INSPECT WS-CURRENT-VALUE TALLYING WS-COMMA-COUNT FOR ALL ','.
006370     INSPECT WS-CURRENT-VALUE TALLYING WS-DOT-COUNT   FOR ALL '.'.
006380     INSPECT WS-CURRENT-VALUE TALLYING WS-LAST-DOT-POS
006390         FOR CHARACTERS BEFORE '.'.
006400     INSPECT WS-CURRENT-VALUE TALLYING WS-LAST-COMMA-POS
006410         FOR CHARACTERS BEFORE ','.
006420     INSPECT WS-CURRENT-VALUE TALLYING WS-SCAN-POS FOR ALL 'E'.
006430     IF  WS-SCAN-POS = 0
006440         INSPECT WS-CURRENT-VALUE TALLYING WS-SCAN-POS
006450             FOR ALL 'e'.
006460     IF  WS-SCAN-POS > 0
006470         SET WS-SCIENTIFIC TO TRUE.
006480     IF  WS-DOT-COUNT = 0 AND NOT WS-SCIENTIFIC
006490         GO TO 1610-FLOAT-EXIT.
006500     IF  WS-COMMA-COUNT > 0 AND WS-DOT-COUNT > 0
006510         IF  WS-LAST-DOT-POS > WS-LAST-COMMA-POS
006520             SET WS-COMMA-THOUSANDS TO TRUE
006530         ELSE
006540             SET WS-COMMA-DECIMAL   TO TRUE
006550         END-IF
006560     ELSE
006570     IF  WS-COMMA-COUNT > 0
006580         SET WS-COMMA-DECIMAL   TO TRUE
006590     ELSE
006600         SET WS-PERIOD-DECIMAL  TO TRUE.
006610     MOVE 0 TO WS-SCAN-POS.
006620     INSPECT WS-CURRENT-VALUE TALLYING WS-SCAN-POS FOR ALL '_'.
006630     IF  WS-SCAN-POS > 0
006640         SET WS-UNDERSCORE-THOUSANDS TO TRUE.
006650*    MANUAL VALIDATION - EVERY CHARACTER MUST BE A DIGIT, A
006660*    SEPARATOR (, _), THE SOLE DECIMAL POINT, THE SOLE E MARKER,
006670*    OR A LEADING SIGN.  ANYTHING ELSE FAILS THE TEST.
006680     PERFORM 1620-CLASSIFY-ONE-FLOAT-CHAR
006690         VARYING WS-SCAN-POS FROM 1 BY 1
006700         UNTIL WS-SCAN-POS > 60.
006710     IF  WS-BAD-CHAR-COUNT > 0 OR WS-DIGIT-COUNT = 0
006720         GO TO 1610-FLOAT-EXIT.
006730     ADD 1 TO WS-MATCH-COUNT.
006740     STRING WS-COMMA-THOUS-SW  DELIMITED SIZE
006750            WS-COMMA-DECIMAL-SW DELIMITED SIZE
006760            WS-UNDER-THOUS-SW  DELIMITED SIZE
006770            WS-PERIOD-DEC-SW   DELIMITED SIZE
006780            WS-SCIENTIFIC-SW   DELIMITED SIZE
006790         INTO WS-CANDIDATE-SIG.
006800     PERFORM 9800-RECORD-SIGNATURE.
006810 1610-FLOAT-EXIT.
006820     CONTINUE.
006830*---------------------------------------------------------------*
006840 1620-CLASSIFY-ONE-FLOAT-CHAR.
006850*---------------------------------------------------------------*
006860     IF  WS-CV-CHAR (WS-SCAN-POS) IS WS-DIGIT-CLASS
006870         ADD 1 TO WS-DIGIT-COUNT
006880     ELSE
006890     IF  WS-CV-CHAR (WS-SCAN-POS) = ',' OR '_' OR '.'
006900         OR SPACE
006910         CONTINUE
006920     ELSE
006930     IF  WS-CV-CHAR (WS-SCAN-POS) = 'E' OR 'e'
006940         OR '+' OR '-'
006950         CONTINUE
006960     ELSE
006970         ADD 1 TO WS-BAD-CHAR-COUNT
006980     END-IF
006990     END-IF
007000     END-IF.
007010*---------------------------------------------------------------*
007020 1900-COMPUTE-RATIO.
007030*---------------------------------------------------------------*
007040     IF  CLV-VALUE-COUNT = 0
007050         MOVE 0 TO WS-MATCH-RATIO
007060     ELSE
007070         DIVIDE WS-MATCH-COUNT BY CLV-VALUE-COUNT
007080             GIVING WS-MATCH-RATIO ROUNDED.
007090*---------------------------------------------------------------*
007100 9800-RECORD-SIGNATURE.
007110*---------------------------------------------------------------*
007120     MOVE 'N' TO WS-SIG-FOUND-SW.
007130     PERFORM 9810-COMPARE-ONE-SIGNATURE
007140         VARYING WS-SIG-INDEX FROM 1 BY 1
007150         UNTIL WS-SIG-INDEX > WS-SIG-COUNT.
007160     IF  NOT WS-SIG-FOUND AND WS-SIG-COUNT < 20
007170         ADD 1 TO WS-SIG-COUNT
007180         MOVE WS-CANDIDATE-SIG TO WS-SIGNATURE (WS-SIG-COUNT).
007190*---------------------------------------------------------------*
007200 9810-COMPARE-ONE-SIGNATURE.
007210*---------------------------------------------------------------*
007220     IF  WS-SIGNATURE (WS-SIG-INDEX) = WS-CANDIDATE-SIG
007230         SET WS-SIG-FOUND TO TRUE
007240     END-IF.
