000010*===============================================================*
000020* PROGRAM NAME:    CRMINIT
000030* ORIGINAL AUTHOR: ED ACKERMAN
000040*
000050* MAINTENANCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 01/09/97 E ACKERMAN     CREATED - INITIAL DATA-QUALITY REPORT.
000090*                         READS THE CRM EXTRACT CELL FILE, SORTS
000100*                         IT COLUMN-MAJOR, COMPUTES POPULATION
000110*                         AND FORMAT STATISTICS PER COLUMN, AND
000120*                         WRITES THE FIELD-RESULT, WARNING AND
000130*                         REPORT-SUMMARY FILES (REQ DQ-001).
000140* 03/11/97 E ACKERMAN     ADDED CALL TO CRMCLS FOR THE TYPE AND
000150*                         FORMAT-COUNT CLASSIFICATION - THIS WAS
000160*                         BUILT IN-LINE HERE ORIGINALLY AND WAS
000170*                         PULLED OUT SO CRMENR COULD SHARE IT
000180*                         (REQ DQ-009).
000190* 05/20/97 E ACKERMAN     ADDED GLOBAL DATE-FORMAT-COUNT LOGIC -
000200*                         CRMCLS ONLY KNOWS ABOUT ONE COLUMN AT A
000210*                         TIME SO THE CROSS-COLUMN DISTINCT-
000220*                         PATTERN COUNT HAS TO LIVE HERE
000230*                         (REQ DQ-014).
000240* 10/02/97 T HOLLOWAY     COMPANY NAME CONTROL CARD WAS BEING
000250*                         READ WITH A TRAILING BLANK LINE STILL
000260*                         IN THE READER - ADDED A STRIP OF THE
000270*                         SYSIN CARD BEFORE THE CALL TO CRMTOK
000280*                         (REQ DQ-021).
000290* 02/14/98 T HOLLOWAY     POPULATION WARNING TEXT WAS SHOWING
000300*                         100.0% ON A FULLY POPULATED COLUMN
000310*                         BECAUSE THE ROUND WAS HAPPENING BEFORE
000320*                         THE 0.25/0.75 COMPARE - MOVED THE
000330*                         COMPARE TO USE THE UNROUNDED RATE
000340*                         (REQ DQ-027).
000350* 09/14/98 R FONTAINE     Y2K REVIEW - CELL-ROW-NO AND CELL-COL-
000360*                         NO ARE NOT DATE FIELDS, NO CHANGE
000370*                         REQUIRED, LOGGED PER PROJECT STANDARD
000380*                         (REQ Y2K-118).
000390* 08/05/02 M DELACRUZ     ADDED THE INCONSISTENT-FORMAT WARNING
000400*                         MESSAGE - THIS UNIT WAS ORIGINALLY
000410*                         WRITTEN TO ONLY REPORT POPULATION
000420*                         WARNINGS (REQ DQ-058).
000430* 08/22/04 M DELACRUZ     THE GLOBAL DATE-FORMAT-COUNT PARAGRAPH ONLY
000440*                         TESTED SIX OF THE TEN PATTERNS CRMCLS TESTS
000450*                         PER COLUMN - RUNS WITH A YYYY/MM/DD COLUMN,
000460*                         A MONTH-NAME COLUMN, OR A TIMESTAMP/TZ-
000470*                         MARKED VALUE WERE UNDER-COUNTING THE GLOBAL
000480*                         SET.  ADDED THE MISSING PATTERNS AND THE
000490*                         SAME +TIME/+TZ SIGNATURE SUFFIXES CRMCLS
000500*                         CARRIES SO THE TWO NEVER DISAGREE
000510*                         (REQ DQ-081).
000520*===============================================================*
000530 IDENTIFICATION DIVISION.
000540 PROGRAM-ID.    CRMINIT.
000550 AUTHOR.        ED ACKERMAN.
000560 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000570 DATE-WRITTEN.  01/09/97.
000580 DATE-COMPILED.
000590 SECURITY.      NON-CONFIDENTIAL.
000600*===============================================================*
000610 ENVIRONMENT DIVISION.
000620*---------------------------------------------------------------*
000630 CONFIGURATION SECTION.
000640*---------------------------------------------------------------*
000650 SOURCE-COMPUTER. IBM-3081.
000660*---------------------------------------------------------------*
000670 OBJECT-COMPUTER. IBM-3081.
000680*---------------------------------------------------------------*
000690 SPECIAL-NAMES.
000700     UPSI-0 ON STATUS  IS WS-INIT-TRACE-ON
000710            OFF STATUS IS WS-INIT-TRACE-OFF.
000720*---------------------------------------------------------------*
000730 INPUT-OUTPUT SECTION.
000740*---------------------------------------------------------------*
000750 FILE-CONTROL.
000760     SELECT CRM-EXTRACT-FILE ASSIGN TO CRMEXT
000770       ORGANIZATION IS SEQUENTIAL
000780       FILE STATUS CRM-EXTRACT-STATUS.
000790*
000800     SELECT FIELD-RESULTS-FILE ASSIGN TO FLDRES
000810       ORGANIZATION IS SEQUENTIAL
000820       FILE STATUS FIELD-RESULTS-STATUS.
000830*
000840     SELECT WARNINGS-FILE ASSIGN TO WARNFL
000850       ORGANIZATION IS SEQUENTIAL
000860       FILE STATUS WARNINGS-STATUS.
000870*
000880     SELECT REPORT-SUMMARY-FILE ASSIGN TO RPTSUM
000890       ORGANIZATION IS SEQUENTIAL
000900       FILE STATUS REPORT-SUMMARY-STATUS.
000910*
000920     SELECT SORT-FILE-CRM ASSIGN TO SRTCRM.
000930*===============================================================*
000940 DATA DIVISION.
000950*---------------------------------------------------------------*
000960 FILE SECTION.
000970*---------------------------------------------------------------*
000980 FD  CRM-EXTRACT-FILE RECORDING MODE F.
000990 COPY CRMCELL.
001000*---------------------------------------------------------------*
001010 FD  FIELD-RESULTS-FILE RECORDING MODE F.
001020 COPY CRMFLD.
001030*---------------------------------------------------------------*
001040 FD  WARNINGS-FILE RECORDING MODE F.
001050 COPY CRMWRN.
001060*---------------------------------------------------------------*
001070 FD  REPORT-SUMMARY-FILE RECORDING MODE F.
001080 COPY CRMRPT.
001090*---------------------------------------------------------------*
001100 SD  SORT-FILE-CRM.
001110 01  SR-CRM-CELL.
001120     05  SR-COL-NO                   PIC 9(03).
001130     05  SR-ROW-NO                   PIC 9(06).
001140     05  SR-COL-NAME                 PIC X(30).
001150     05  SR-VALUE                    PIC X(60).
001160     05  FILLER                      PIC X(01).
001170*---------------------------------------------------------------*
001180 WORKING-STORAGE SECTION.
001190*---------------------------------------------------------------*
001200 01  WS-SWITCHES-MISC-FIELDS.
001210     05  CRM-EXTRACT-STATUS          PIC X(02).
001220         88  CRM-EXTRACT-OK                    VALUE '00'.
001230         88  CRM-EXTRACT-EOF                   VALUE '10'.
001240     05  FIELD-RESULTS-STATUS        PIC X(02).
001250         88  FIELD-RESULTS-OK                  VALUE '00'.
001260     05  WARNINGS-STATUS             PIC X(02).
001270         88  WARNINGS-OK                        VALUE '00'.
001280     05  REPORT-SUMMARY-STATUS       PIC X(02).
001290         88  REPORT-SUMMARY-OK                 VALUE '00'.
001300     05  END-OF-FILE-SW              PIC X(01) VALUE 'N'.
001310         88  END-OF-FILE                       VALUE 'Y'.
001320     05  SORT-EOF-SW                 PIC X(01) VALUE 'N'.
001330         88  SORT-END-OF-FILE                  VALUE 'Y'.
001340     05  WS-FIRST-CELL-SW            PIC X(01) VALUE 'Y'.
001350         88  WS-FIRST-CELL                     VALUE 'Y'.
001360     05  FILLER                      PIC X(04) VALUE SPACES.
001370*---------------------------------------------------------------*
001380 01  WS-CONTROL-CARD.
001390     05  WS-COMPANY-NAME             PIC X(30) VALUE SPACES.
001400     05  FILLER                      PIC X(50) VALUE SPACES.
001410*---------------------------------------------------------------*
001420*    CURRENT COLUMN ACCUMULATORS - RESET AT EVERY COLUMN BREAK.
001430*---------------------------------------------------------------*
001440 01  WS-COLUMN-WORK-FIELDS.
001450     05  WS-CURRENT-COL-NO           PIC 9(03) USAGE IS COMP.
001460     05  WS-CURRENT-COL-NAME         PIC X(30).
001470     05  WS-COL-TOTAL-COUNT          PIC 9(06) USAGE IS COMP.
001480     05  WS-COL-POPULATED-COUNT      PIC 9(06) USAGE IS COMP.
001490     05  WS-COL-HAS-WARNING-SW       PIC X(01).
001500         88  WS-COL-HAS-WARNING                VALUE 'Y'.
001510     05  WS-RATE                     PIC 9V9999.
001520     05  WS-PCT                      PIC 9(03)V9.
001530     05  WS-PCT-EDIT                 PIC ZZ9.9.
001540     05  WS-FMT-EDIT                 PIC ZZ9.
001550     05  WS-MSG-WORK                 PIC X(80).
001560     05  FILLER                      PIC X(04) VALUE SPACES.
001570*---------------------------------------------------------------*
001580*    RUN-WIDE ACCUMULATORS FOR THE U5 REPORT-SUMMARY RECORD.
001590*---------------------------------------------------------------*
001600 01  WS-RUN-WORK-FIELDS.
001610     05  WS-MAX-ROW-NO               PIC 9(06) USAGE IS COMP.
001620     05  WS-COLUMN-COUNT             PIC 9(03) USAGE IS COMP.
001630     05  WS-FIELDS-WITH-ISSUES-COUNT PIC 9(03) USAGE IS COMP.
001640     05  FILLER                      PIC X(04) VALUE SPACES.
001650*---------------------------------------------------------------*
001660*    CLASSIFICATION LINKAGE AREA PASSED TO CRMCLS - BUILT UP ONE
001670*    COLUMN AT A TIME, THEN CLEARED AT THE NEXT COLUMN BREAK.
001680*---------------------------------------------------------------*
001690 COPY CRMVAL.
001700*---------------------------------------------------------------*
001710*    TOKEN LINKAGE AREA PASSED TO CRMTOK FOR THE REPORT KEY.
001720*---------------------------------------------------------------*
001730 01  WS-TOKEN-WORK-FIELDS.
001740     05  WS-TOK-NAME                 PIC X(30).
001750     05  WS-TOK-RESULT               PIC X(48).
001760     05  FILLER                      PIC X(02) VALUE SPACES.
001770*---------------------------------------------------------------*
001780*    GLOBAL DATE-FORMAT SIGNATURE TABLE - U4.  HOLDS THE NAME OF
001790*    EVERY DISTINCT DATE PATTERN MATCHED, ACROSS EVERY COLUMN
001800*    CLASSIFIED AS TYPE DATE, FOR THE WHOLE RUN.
001810*---------------------------------------------------------------*
001820 01  WS-GLOBAL-DATE-SIGNATURES.
001830     05  WS-GLOBAL-DATE-SIG OCCURS 20 TIMES
001840                                      PIC X(20).
001850     05  FILLER                      PIC X(04) VALUE SPACES.
001860 01  WS-GLOBAL-DATE-WORK-FIELDS.
001870     05  WS-GLOBAL-DATE-SIG-COUNT    PIC 9(02) USAGE IS COMP.
001880     05  WS-GLOBAL-DATE-INDEX        PIC 9(02) USAGE IS COMP.
001890     05  WS-CV-INDEX                 PIC 9(04) USAGE IS COMP.
001900     05  WS-GLOBAL-SIG-FOUND-SW      PIC X(01).
001910         88  WS-GLOBAL-SIG-FOUND               VALUE 'Y'.
001920*    08/22/04 M DELACRUZ - PATTERN LIST WAS ONLY HALF OF WHAT CRMCLS
001930*    TESTS FOR A SINGLE COLUMN - THE GLOBAL COUNT WAS UNDER-STATING
001940*    ANY RUN WITH TIMESTAMPS, YYYY/MM/DD ORDER, MONTH-NAME DATES OR
001950*    A TRAILING Z/OFFSET.  ADDED THE SAME TIME-SUFFIX AND TZ-MARKER
001960*    SWITCHES CRMCLS CARRIES SO THE TWO MATCHERS AGREE (REQ DQ-081).
001970     05  WS-DATE-TZ-SW               PIC X(01).
001980         88  WS-DATE-TZ-PRESENT                VALUE 'Y'.
001990     05  WS-DATE-TIME-SW              PIC X(01).
002000         88  WS-DATE-TIME-PRESENT              VALUE 'Y'.
002010     05  WS-CANDIDATE-DATE-SIG       PIC X(20) VALUE SPACES.
002020     05  FILLER                      PIC X(02) VALUE SPACES.
002030*---------------------------------------------------------------*
002040*    ONE VALUE FROM THE COLUMN'S TABLE, TESTED AGAINST EVERY
002050*    SUPPORTED DATE PATTERN VIA THE SAME THREE ALTERNATE VIEWS
002060*    CRMCLS USES.
002070*---------------------------------------------------------------*
002080 01  WS-DATE-CANDIDATE               PIC X(19).
002090 01  WS-DATE-ISO REDEFINES WS-DATE-CANDIDATE.
002100     05  WS-ISO-YEAR                 PIC X(04).
002110     05  WS-ISO-DASH-1               PIC X(01).
002120     05  WS-ISO-MONTH                PIC X(02).
002130     05  WS-ISO-DASH-2               PIC X(01).
002140     05  WS-ISO-DAY                  PIC X(02).
002150     05  FILLER                      PIC X(09).
002160 01  WS-DATE-US REDEFINES WS-DATE-CANDIDATE.
002170     05  WS-US-PART-1                PIC X(02).
002180     05  WS-US-SEP-1                 PIC X(01).
002190     05  WS-US-PART-2                PIC X(02).
002200     05  WS-US-SEP-2                 PIC X(01).
002210     05  WS-US-PART-3                PIC X(04).
002220     05  FILLER                      PIC X(09).
002230 01  WS-DATE-COMPACT REDEFINES WS-DATE-CANDIDATE.
002240     05  WS-COMPACT-DIGITS           PIC X(08).
002250     05  FILLER                      PIC X(11).
002260*===============================================================*
002270 PROCEDURE DIVISION.
002280*---------------------------------------------------------------*
002290 0000-MAIN-PROCESSING.
002300*---------------------------------------------------------------*
002310     PERFORM 0100-OPEN-FILES-INITIALIZE.
002320     PERFORM 0150-ACCEPT-CONTROL-CARD.
002330     PERFORM 1000-SORT-CRM-EXTRACT.
002340     PERFORM 6000-WRITE-REPORT-SUMMARY.
002350     PERFORM 4000-CLOSE-FILES.
002360     GOBACK.
002370*---------------------------------------------------------------*
002380 0100-OPEN-FILES-INITIALIZE.
002390*---------------------------------------------------------------*
002400     OPEN INPUT  CRM-EXTRACT-FILE.
002410     OPEN OUTPUT FIELD-RESULTS-FILE.
002420     OPEN OUTPUT WARNINGS-FILE.
002430     OPEN OUTPUT REPORT-SUMMARY-FILE.
002440     MOVE ZERO TO WS-MAX-ROW-NO.
002450     MOVE ZERO TO WS-COLUMN-COUNT.
002460     MOVE ZERO TO WS-FIELDS-WITH-ISSUES-COUNT.
002470     MOVE ZERO TO WS-GLOBAL-DATE-SIG-COUNT.
002480*---------------------------------------------------------------*
002490 0150-ACCEPT-CONTROL-CARD.
002500*---------------------------------------------------------------*
002510     ACCEPT WS-COMPANY-NAME FROM SYSIN.
002520*---------------------------------------------------------------*
002530*    THE SORT PARAGRAPH ITSELF - COPYLIB-CRMCELL.CPY DOCUMENTS
002540*    THIS AS THE PLACE THE EXTRACT GETS PUT INTO COLUMN-MAJOR
002550*    ORDER BEFORE THE COLUMN CONTROL BREAK LOGIC RUNS.
002560*---------------------------------------------------------------*
002570 1000-SORT-CRM-EXTRACT.
002580*---------------------------------------------------------------*
002590     SORT SORT-FILE-CRM
002600         ON ASCENDING KEY SR-COL-NO
002610         ON ASCENDING KEY SR-ROW-NO
002620         INPUT PROCEDURE IS 2000-LOAD-SORT-FILE
002630         OUTPUT PROCEDURE IS 3000-PROCESS-SORTED-CELLS.
002640*---------------------------------------------------------------*
002650 2000-LOAD-SORT-FILE.
002660*---------------------------------------------------------------*
002670     PERFORM 8000-READ-CRM-EXTRACT.
002680     PERFORM 2010-RELEASE-ONE-CELL
002690         UNTIL END-OF-FILE.
002700*---------------------------------------------------------------*
002710 2010-RELEASE-ONE-CELL.
002720*---------------------------------------------------------------*
002730     MOVE CELL-COL-NO                TO SR-COL-NO.
002740     MOVE CELL-ROW-NO                TO SR-ROW-NO.
002750     MOVE CELL-COL-NAME              TO SR-COL-NAME.
002760     MOVE CELL-VALUE                 TO SR-VALUE.
002770     RELEASE SR-CRM-CELL.
002780     PERFORM 8000-READ-CRM-EXTRACT.
002790*---------------------------------------------------------------*
002800 3000-PROCESS-SORTED-CELLS.
002810*---------------------------------------------------------------*
002820     PERFORM 8200-RETURN-SORT-RECORD.
002830     PERFORM 3100-PROCESS-ONE-CELL
002840         UNTIL SORT-END-OF-FILE.
002850     IF  NOT WS-FIRST-CELL
002860         PERFORM 3300-FINISH-COLUMN.
002870*---------------------------------------------------------------*
002880 3100-PROCESS-ONE-CELL.
002890*---------------------------------------------------------------*
002900     IF  NOT WS-FIRST-CELL
002910         AND SR-COL-NO NOT = WS-CURRENT-COL-NO
002920         PERFORM 3300-FINISH-COLUMN.
002930     PERFORM 3200-ACCUMULATE-CELL.
002940     PERFORM 8200-RETURN-SORT-RECORD.
002950*---------------------------------------------------------------*
002960*    U1 - POPULATION.  A VALUE COUNTS AS POPULATED WHEN IT IS
002970*    PRESENT AND, AFTER A RIGHT TRIM, NOT AN EMPTY STRING.
002980*---------------------------------------------------------------*
002990 3200-ACCUMULATE-CELL.
003000*---------------------------------------------------------------*
003010     IF  WS-FIRST-CELL
003020         MOVE SR-COL-NO           TO WS-CURRENT-COL-NO
003030         MOVE SR-COL-NAME         TO WS-CURRENT-COL-NAME
003040         MOVE ZERO                TO WS-COL-TOTAL-COUNT
003050         MOVE ZERO                TO WS-COL-POPULATED-COUNT
003060         MOVE ZERO                TO CLV-VALUE-COUNT
003070         MOVE 'N'                 TO WS-COL-HAS-WARNING-SW
003080         MOVE 'N'                 TO WS-FIRST-CELL-SW.
003090     ADD  1 TO WS-COL-TOTAL-COUNT.
003100     IF  SR-ROW-NO > WS-MAX-ROW-NO
003110         MOVE SR-ROW-NO           TO WS-MAX-ROW-NO.
003120     IF  SR-VALUE NOT = SPACES
003130         ADD  1 TO WS-COL-POPULATED-COUNT
003140         IF  CLV-VALUE-COUNT < 4000
003150             ADD  1 TO CLV-VALUE-COUNT
003160             MOVE SR-VALUE  TO CLV-VALUE (CLV-VALUE-COUNT)
003170         END-IF
003180     END-IF.
003190*---------------------------------------------------------------*
003200*    COLUMN BREAK - CLASSIFY, WRITE THE FIELD RESULT, EVALUATE
003210*    THE WARNINGS AND ROLL THE GLOBAL DATE-FORMAT SET FORWARD.
003220*---------------------------------------------------------------*
003230 3300-FINISH-COLUMN.
003240*---------------------------------------------------------------*
003250     ADD  1 TO WS-COLUMN-COUNT.
003260     MOVE 'N' TO WS-COL-HAS-WARNING-SW.
003270     PERFORM 3500-CLASSIFY-COLUMN.
003280     PERFORM 3600-EVALUATE-POPULATION-WARNING.
003290     PERFORM 3700-EVALUATE-FORMAT-WARNING.
003300     IF  WS-COL-HAS-WARNING
003310         ADD  1 TO WS-FIELDS-WITH-ISSUES-COUNT.
003320     IF  CLV-TYPE-DATE
003330         PERFORM 3800-ACCUMULATE-GLOBAL-DATE-FORMATS
003340             VARYING WS-CV-INDEX FROM 1 BY 1
003350             UNTIL WS-CV-INDEX > CLV-VALUE-COUNT.
003360     MOVE 'Y' TO WS-FIRST-CELL-SW.
003370*---------------------------------------------------------------*
003380*    U2 - CALL THE SHARED CLASSIFIER, THEN WRITE THE PER-COLUMN
003390*    FIELD-RESULT RECORD.
003400*---------------------------------------------------------------*
003410 3500-CLASSIFY-COLUMN.
003420*---------------------------------------------------------------*
003430     CALL 'CRMCLS' USING CLV-VALUE-COUNT, CLV-VALUE-TABLE,
003440                          CLV-RESULT-AREA.
003450     MOVE WS-CURRENT-COL-NAME    TO FLD-COLUMN-NAME.
003460     MOVE WS-COL-POPULATED-COUNT TO FLD-POPULATED-COUNT.
003470     MOVE CLV-TYPE               TO FLD-INFERRED-TYPE.
003480     MOVE CLV-FORMAT-COUNT       TO FLD-FORMAT-COUNT.
003490     WRITE FIELD-RESULT-RECORD.
003500*---------------------------------------------------------------*
003510*    U3 - POPULATION WARNING.  RATE IS COMPUTED ON THE COLUMN'S
003520*    OWN TOTAL, THEN THE UNROUNDED RATE DRIVES THE 0.25/0.75
003530*    BREAKS SO THE ROUNDED TEXT NEVER DISAGREES WITH THE BUCKET.
003540*---------------------------------------------------------------*
003550 3600-EVALUATE-POPULATION-WARNING.
003560*---------------------------------------------------------------*
003570     IF  WS-COL-POPULATED-COUNT = 0
003580         MOVE 'EMPTY_FIELD'    TO WRN-TYPE
003590         MOVE 'HIGH'           TO WRN-SEVERITY
003600         MOVE SPACES           TO WRN-MESSAGE
003610         STRING 'COLUMN IS COMPLETELY EMPTY (0.0% POPULATED)'
003620             DELIMITED BY SIZE INTO WRN-MESSAGE
003630         MOVE WS-CURRENT-COL-NAME TO WRN-COLUMN-NAME
003640         WRITE WARNING-RECORD
003650         MOVE 'Y' TO WS-COL-HAS-WARNING-SW
003660     ELSE
003670         COMPUTE WS-RATE ROUNDED =
003680             WS-COL-POPULATED-COUNT / WS-COL-TOTAL-COUNT
003690         COMPUTE WS-PCT ROUNDED = WS-RATE * 100
003700         MOVE WS-PCT TO WS-PCT-EDIT
003710         IF  WS-RATE < 0.25
003720             MOVE 'LOW_POPULATION' TO WRN-TYPE
003730             MOVE 'MEDIUM'         TO WRN-SEVERITY
003740             STRING 'COLUMN IS SPARSELY POPULATED (' WS-PCT-EDIT
003750                 '% POPULATED)' DELIMITED BY SIZE INTO WRN-MESSAGE
003760             MOVE WS-CURRENT-COL-NAME TO WRN-COLUMN-NAME
003770             WRITE WARNING-RECORD
003780             MOVE 'Y' TO WS-COL-HAS-WARNING-SW
003790         ELSE
003800         IF  WS-RATE < 0.75
003810             MOVE 'LOW_POPULATION' TO WRN-TYPE
003820             MOVE 'LOW'            TO WRN-SEVERITY
003830             STRING 'COLUMN HAS MODERATE POPULATION (' WS-PCT-EDIT
003840                 '% POPULATED)' DELIMITED BY SIZE INTO WRN-MESSAGE
003850             MOVE WS-CURRENT-COL-NAME TO WRN-COLUMN-NAME
003860             WRITE WARNING-RECORD
003870             MOVE 'Y' TO WS-COL-HAS-WARNING-SW
003880         END-IF
003890         END-IF
003900     END-IF.
003910*---------------------------------------------------------------*
003920*    U3 - FORMAT WARNING.  MORE THAN ONE FORMAT SIGNATURE SEEN
003930*    IN THE COLUMN'S VALUES.
003940*---------------------------------------------------------------*
003950 3700-EVALUATE-FORMAT-WARNING.
003960*---------------------------------------------------------------*
003970     IF  CLV-FORMAT-COUNT > 1
003980         MOVE CLV-FORMAT-COUNT TO WS-FMT-EDIT
003990         MOVE 'INCONSISTENT_FORMAT' TO WRN-TYPE
004000         MOVE 'MEDIUM'              TO WRN-SEVERITY
004010         STRING 'COLUMN HAS ' WS-FMT-EDIT
004020             ' DIFFERENT FORMATS DETECTED'
004030             DELIMITED BY SIZE INTO WRN-MESSAGE
004040         MOVE WS-CURRENT-COL-NAME TO WRN-COLUMN-NAME
004050         WRITE WARNING-RECORD
004060         MOVE 'Y' TO WS-COL-HAS-WARNING-SW.
004070*---------------------------------------------------------------*
004080*    U4 - ONE VALUE FROM A DATE-TYPED COLUMN.  THE FIRST PATTERN
004090*    THAT MATCHES IS RECORDED IN THE GLOBAL SET.
004100*---------------------------------------------------------------*
004110 3800-ACCUMULATE-GLOBAL-DATE-FORMATS.
004120*---------------------------------------------------------------*
004130     MOVE SPACES TO WS-DATE-CANDIDATE.
004140     MOVE CLV-VALUE (WS-CV-INDEX) (1:19) TO WS-DATE-CANDIDATE.
004150     MOVE SPACES TO WS-CANDIDATE-DATE-SIG.
004160     MOVE 'N' TO WS-DATE-TZ-SW.
004170     MOVE 'N' TO WS-DATE-TIME-SW.
004180     IF  WS-DATE-CANDIDATE (19:1) = 'Z'
004190      OR WS-DATE-CANDIDATE (19:1) = 'z'
004200         SET WS-DATE-TZ-PRESENT TO TRUE.
004210     IF  WS-DATE-CANDIDATE (11:1) = SPACE
004220         AND WS-DATE-CANDIDATE (14:1) = ':'
004230         AND WS-DATE-CANDIDATE (17:1) = ':'
004240         AND WS-DATE-CANDIDATE (12:2) IS NUMERIC
004250         AND WS-DATE-CANDIDATE (15:2) IS NUMERIC
004260         AND WS-DATE-CANDIDATE (18:2) IS NUMERIC
004270         SET WS-DATE-TIME-PRESENT TO TRUE.
004280     PERFORM 3810-TEST-ONE-DATE-PATTERN.
004290     IF  WS-CANDIDATE-DATE-SIG NOT = SPACES
004300         IF  WS-DATE-TIME-PRESENT
004310             STRING WS-CANDIDATE-DATE-SIG DELIMITED BY SPACE
004320                    '+TIME'                DELIMITED SIZE
004330                 INTO WS-CANDIDATE-DATE-SIG
004340         END-IF
004350         IF  WS-DATE-TZ-PRESENT
004360             STRING WS-CANDIDATE-DATE-SIG DELIMITED BY SPACE
004370                    '+TZ'                  DELIMITED SIZE
004380                 INTO WS-CANDIDATE-DATE-SIG
004390         END-IF
004400         PERFORM 3820-RECORD-GLOBAL-DATE-SIG.
004410*---------------------------------------------------------------*
004420*    08/22/04 M DELACRUZ - PICKED UP THE REMAINING PATTERNS CRMCLS
004430*    ALREADY TESTS FOR A SINGLE COLUMN (YYYY/MM/DD ORDER AND THE
004440*    MONTH-NAME FORM) SO THE GLOBAL SET AND THE PER-COLUMN SET NEVER
004450*    DISAGREE ON WHAT COUNTS AS A DISTINCT PATTERN (REQ DQ-081).
004460 3810-TEST-ONE-DATE-PATTERN.
004470*---------------------------------------------------------------*
004480     IF  WS-ISO-YEAR IS NUMERIC AND WS-ISO-DASH-1 = '-'
004490         AND WS-ISO-MONTH IS NUMERIC AND WS-ISO-DASH-2 = '-'
004500                AND WS-ISO-MONTH > 0 AND WS-ISO-MONTH < 13
004510         AND WS-ISO-DAY IS NUMERIC
004520                AND WS-ISO-DAY > 0 AND WS-ISO-DAY < 32
004530         MOVE 'YYYY-MM-DD' TO WS-CANDIDATE-DATE-SIG
004540     ELSE
004550           IF  WS-ISO-YEAR IS NUMERIC AND WS-ISO-DASH-1 = '/'
004560               AND WS-ISO-MONTH IS NUMERIC AND WS-ISO-DASH-2 = '/'
004570               AND WS-ISO-MONTH > 0 AND WS-ISO-MONTH < 13
004580               AND WS-ISO-DAY IS NUMERIC
004590               AND WS-ISO-DAY > 0 AND WS-ISO-DAY < 32
004600               MOVE 'YYYY/MM/DD' TO WS-CANDIDATE-DATE-SIG
004610           ELSE
004620     IF  WS-COMPACT-DIGITS IS NUMERIC
004630         MOVE 'YYYYMMDD'   TO WS-CANDIDATE-DATE-SIG
004640     ELSE
004650     IF  WS-US-PART-1 IS NUMERIC AND WS-US-SEP-1 = '/'
004660         AND WS-US-PART-2 IS NUMERIC AND WS-US-SEP-2 = '/'
004670         AND WS-US-PART-3 (1:4) IS NUMERIC
004680         IF  WS-US-PART-1 > 12
004690             MOVE 'DD/MM/YYYY' TO WS-CANDIDATE-DATE-SIG
004700         ELSE
004710             MOVE 'MM/DD/YYYY' TO WS-CANDIDATE-DATE-SIG
004720         END-IF
004730     ELSE
004740     IF  WS-US-PART-1 IS NUMERIC AND WS-US-SEP-1 = '-'
004750         AND WS-US-PART-2 IS NUMERIC AND WS-US-SEP-2 = '-'
004760         AND WS-US-PART-3 (1:4) IS NUMERIC
004770         IF  WS-US-PART-1 > 12
004780             MOVE 'DD-MM-YYYY' TO WS-CANDIDATE-DATE-SIG
004790         ELSE
004800             MOVE 'MM-DD-YYYY' TO WS-CANDIDATE-DATE-SIG
004810         END-IF
004820     ELSE
004830           IF  WS-DATE-CANDIDATE (9:1) IS ALPHABETIC
004840               AND WS-DATE-CANDIDATE (1:2) IS NUMERIC
004850               AND WS-DATE-CANDIDATE (4:2) IS ALPHABETIC
004860               MOVE 'DD MON YYYY' TO WS-CANDIDATE-DATE-SIG
004870           END-IF
004880     END-IF
004890     END-IF
004900     END-IF
004910           END-IF
004920           END-IF.
004930*---------------------------------------------------------------*
004940 3820-RECORD-GLOBAL-DATE-SIG.
004950*---------------------------------------------------------------*
004960     MOVE 'N' TO WS-GLOBAL-SIG-FOUND-SW.
004970     PERFORM 3830-COMPARE-ONE-GLOBAL-SIG
004980         VARYING WS-GLOBAL-DATE-INDEX FROM 1 BY 1
004990         UNTIL WS-GLOBAL-DATE-INDEX > WS-GLOBAL-DATE-SIG-COUNT.
005000     IF  NOT WS-GLOBAL-SIG-FOUND AND WS-GLOBAL-DATE-SIG-COUNT < 20
005010         ADD 1 TO WS-GLOBAL-DATE-SIG-COUNT
005020         MOVE WS-CANDIDATE-DATE-SIG
005030             TO WS-GLOBAL-DATE-SIG (WS-GLOBAL-DATE-SIG-COUNT).
005040*---------------------------------------------------------------*
005050 3830-COMPARE-ONE-GLOBAL-SIG.
005060*---------------------------------------------------------------*
005070     IF  WS-GLOBAL-DATE-SIG (WS-GLOBAL-DATE-INDEX)
005080             = WS-CANDIDATE-DATE-SIG
005090         SET WS-GLOBAL-SIG-FOUND TO TRUE.
005100*---------------------------------------------------------------*
005110 4000-CLOSE-FILES.
005120*---------------------------------------------------------------*
005130     CLOSE CRM-EXTRACT-FILE.
005140     CLOSE FIELD-RESULTS-FILE.
005150     CLOSE WARNINGS-FILE.
005160     CLOSE REPORT-SUMMARY-FILE.
005170*---------------------------------------------------------------*
005180*    U5 - ONE SUMMARY RECORD FOR THE WHOLE RUN.
005190*---------------------------------------------------------------*
005200 6000-WRITE-REPORT-SUMMARY.
005210*---------------------------------------------------------------*
005220     MOVE WS-COMPANY-NAME TO WS-TOK-NAME.
005230     CALL 'CRMTOK' USING WS-TOK-NAME, WS-TOK-RESULT.
005240     MOVE SPACES                     TO REPORT-SUMMARY-RECORD.
005250     MOVE WS-TOK-RESULT              TO RPT-TOKEN.
005260     MOVE WS-COMPANY-NAME            TO RPT-COMPANY-NAME.
005270     MOVE WS-MAX-ROW-NO               TO RPT-TOTAL-RECORDS.
005280     MOVE WS-COLUMN-COUNT            TO RPT-TOTAL-FIELDS.
005290     MOVE WS-FIELDS-WITH-ISSUES-COUNT TO RPT-FIELDS-WITH-ISSUES.
005300     MOVE WS-GLOBAL-DATE-SIG-COUNT    TO RPT-DATE-FORMAT-COUNT.
005310     WRITE REPORT-SUMMARY-RECORD.
005320     IF  WS-INIT-TRACE-ON
005330         DISPLAY 'CRMINIT TOKEN: ' RPT-TOKEN.
005340*---------------------------------------------------------------*
005350 8000-READ-CRM-EXTRACT.
005360*---------------------------------------------------------------*
005370     READ CRM-EXTRACT-FILE
005380         AT END MOVE 'Y' TO END-OF-FILE-SW.
005390*---------------------------------------------------------------*
005400 8200-RETURN-SORT-RECORD.
005410*---------------------------------------------------------------*
005420     RETURN SORT-FILE-CRM
005430         AT END MOVE 'Y' TO SORT-EOF-SW.
