000010*---------------------------------------------------------------*
000020* CRMRPT    - ONE-PER-RUN SUMMARY RECORD, INITIAL DQ REPORT.
000030*             COLUMN AND FORMAT COUNTS CARRY ONE DIGIT OF
000040*             HEADROOM OVER THE WORKING-STORAGE ACCUMULATORS
000050*             THEY ARE LOADED FROM.
000060*---------------------------------------------------------------*
000070 01  REPORT-SUMMARY-RECORD.
000080     05  RPT-TOKEN                PIC X(48).
000090     05  RPT-COMPANY-NAME         PIC X(30).
000100     05  RPT-TOTAL-RECORDS        PIC 9(06).
000110     05  RPT-TOTAL-FIELDS         PIC 9(04).
000120     05  RPT-FIELDS-WITH-ISSUES   PIC 9(04).
000130     05  RPT-DATE-FORMAT-COUNT    PIC 9(04).
000140     05  FILLER                   PIC X(10).
