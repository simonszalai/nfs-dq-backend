000010*---------------------------------------------------------------*
000020* CRMTASK   - ORCHESTRATOR WORK-QUEUE RECORD, ONE PER FOLDER.
000030*             FILLER LEFT AT THE END FOR A FUTURE PER-FOLDER
000040*             RESULT/RETRY INDICATOR WITHOUT A FILE-LAYOUT CHANGE.
000050*---------------------------------------------------------------*
000060 01  FOLDER-TASK-RECORD.
000070     05  TSK-FOLDER-NAME         PIC X(30).
000080     05  TSK-HAS-CRM-FILE        PIC X(01).
000090         88  TSK-CRM-FILE-PRESENT     VALUE 'Y'.
000100     05  TSK-HAS-EXPORT-FILE     PIC X(01).
000110         88  TSK-EXPORT-FILE-PRESENT  VALUE 'Y'.
000120     05  TSK-INITIAL-EXISTS      PIC X(01).
000130         88  TSK-INITIAL-ALREADY-DONE VALUE 'Y'.
000140     05  TSK-ENRICH-EXISTS       PIC X(01).
000150         88  TSK-ENRICH-ALREADY-DONE  VALUE 'Y'.
000160     05  TSK-INITIAL-OVERRIDE    PIC X(01).
000170         88  TSK-INITIAL-FORCED       VALUE 'Y'.
000180     05  TSK-ENRICH-OVERRIDE     PIC X(01).
000190         88  TSK-ENRICH-FORCED        VALUE 'Y'.
000200     05  FILLER                  PIC X(10).
