000010*===============================================================*
000020* PROGRAM NAME:    CRMTOK
000030* ORIGINAL AUTHOR: ED ACKERMAN
000040*
000050* MAINTENANCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 02/18/97 E ACKERMAN     CREATED - DETERMINISTIC REPORT TOKEN
000090*                         GENERATOR, CALLED FROM CRMINIT AND
000100*                         CRMENR SO RERUNS REPLACE THE SAME
000110*                         REPORT KEY (REQ DQ-016).
000120* 04/02/97 E ACKERMAN     WIDENED ACCUMULATOR TABLE FROM 16 TO 24
000130*                         ENTRIES TO GET THE FULL 48 HEX DIGITS
000140*                         THE DOWNSTREAM KEY FIELD EXPECTS.
000150* 12/09/97 T HOLLOWAY     CHARACTER-CODE LOOKUP TABLE REBUILT -
000160*                         ORIGINAL VERSION DID NOT HANDLE THE
000170*                         APOSTROPHE IN "O'BRIEN LOGISTICS".
000180* 09/14/98 R FONTAINE     Y2K REVIEW - NO DATE FIELDS IN THIS
000190*                         PROGRAM, NO CHANGE REQUIRED, LOGGED
000200*                         PER PROJECT STANDARD (REQ Y2K-118).
000210* 08/05/02 M DELACRUZ     ADDED TRACE OF GENERATED TOKEN UNDER
000220*                         UPSI-0 FOR PRODUCTION SUPPORT (REQ
000230*                         DQ-061).
000240*===============================================================*
000250 IDENTIFICATION DIVISION.
000260 PROGRAM-ID.    CRMTOK.
000270 AUTHOR.        ED ACKERMAN.
000280 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000290 DATE-WRITTEN.  02/18/97.
000300 DATE-COMPILED.
000310 SECURITY.      NON-CONFIDENTIAL.
000320*===============================================================*
000330 ENVIRONMENT DIVISION.
000340*---------------------------------------------------------------*
000350 CONFIGURATION SECTION.
000360*---------------------------------------------------------------*
000370 SOURCE-COMPUTER. IBM-3081.
000380*---------------------------------------------------------------*
000390 OBJECT-COMPUTER. IBM-3081.
000400*---------------------------------------------------------------*
000410 SPECIAL-NAMES.
000420     UPSI-0 ON STATUS  IS WS-TOK-TRACE-ON
000430            OFF STATUS IS WS-TOK-TRACE-OFF.
000440*===============================================================*
000450 DATA DIVISION.
000460*---------------------------------------------------------------*
000470 WORKING-STORAGE SECTION.
000480*---------------------------------------------------------------*
000490*    HEX DIGIT LOOKUP TABLE - POSITION N HOLDS THE HEX CHARACTER
000500*    FOR VALUE N-1 (1 = '0' ... 16 = 'f').
000510*---------------------------------------------------------------*
000520 01  WS-HEX-DIGIT-STRING          PIC X(16)
000530         VALUE '0123456789abcdef'.
000540 01  WS-HEX-DIGIT-TABLE REDEFINES WS-HEX-DIGIT-STRING.
000550     05  WS-HEX-DIGIT             PIC X(01) OCCURS 16 TIMES.
000560*---------------------------------------------------------------*
000570*    CHARACTER-CODE LOOKUP ALPHABET - POSITION IS THE CODE.
000580*---------------------------------------------------------------*
000590 01  WS-ALPHABET-STRING           PIC X(68) VALUE
000600     ' ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz'
000610     '0123456789.,-''&'.
000620 01  WS-ALPHABET-TABLE REDEFINES WS-ALPHABET-STRING.
000630     05  WS-ALPHA-CHAR            PIC X(01) OCCURS 68 TIMES.
000640*---------------------------------------------------------------*
000650*    24 DISTINCT SEED CONSTANTS, ONE PER ACCUMULATOR CELL.
000660*---------------------------------------------------------------*
000670 01  WS-SEED-VALUES.
000680     05  FILLER  PIC 9(03) VALUE 017.  05  FILLER PIC 9(03) VALUE 031.
000690     05  FILLER  PIC 9(03) VALUE 059.  05  FILLER PIC 9(03) VALUE 073.
000700     05  FILLER  PIC 9(03) VALUE 101.  05  FILLER PIC 9(03) VALUE 113.
000710     05  FILLER  PIC 9(03) VALUE 137.  05  FILLER PIC 9(03) VALUE 149.
000720     05  FILLER  PIC 9(03) VALUE 167.  05  FILLER PIC 9(03) VALUE 179.
000730     05  FILLER  PIC 9(03) VALUE 191.  05  FILLER PIC 9(03) VALUE 211.
000740     05  FILLER  PIC 9(03) VALUE 223.  05  FILLER PIC 9(03) VALUE 239.
000750     05  FILLER  PIC 9(03) VALUE 251.  05  FILLER PIC 9(03) VALUE 043.
000760     05  FILLER  PIC 9(03) VALUE 067.  05  FILLER PIC 9(03) VALUE 089.
000770     05  FILLER  PIC 9(03) VALUE 107.  05  FILLER PIC 9(03) VALUE 127.
000780     05  FILLER  PIC 9(03) VALUE 157.  05  FILLER PIC 9(03) VALUE 173.
000790     05  FILLER  PIC 9(03) VALUE 199.  05  FILLER PIC 9(03) VALUE 233.
000800 01  WS-SEED-TABLE REDEFINES WS-SEED-VALUES.
000810     05  WS-SEED                  PIC 9(03) OCCURS 24 TIMES.
000820*---------------------------------------------------------------*
000830 01  WS-ACCUM-TABLE.
000840     05  WS-ACCUM                 PIC 9(03) USAGE IS COMP
000850                                   OCCURS 24 TIMES.
000860     05  FILLER                   PIC X(01).
000870 01  WS-WORK-FIELDS.
000880     05  WS-NAME-WORK             PIC X(30).
000890     05  WS-NAME-CHARS REDEFINES WS-NAME-WORK.
000900         10  WS-NAME-CHAR         PIC X(01) OCCURS 30 TIMES.
000910     05  WS-NAME-IDX              PIC 9(02) USAGE IS COMP.
000920     05  WS-ALPHA-IDX             PIC 9(02) USAGE IS COMP.
000930     05  WS-ACCUM-IDX             PIC 9(02) USAGE IS COMP.
000940     05  FILLER                   PIC X(01).
000950     05  WS-CHAR-CODE             PIC 9(03) USAGE IS COMP.
000960     05  WS-TEMP-PRODUCT          PIC 9(07) USAGE IS COMP.
000970     05  WS-TEMP-QUOTIENT         PIC 9(05) USAGE IS COMP.
000980     05  WS-HIGH-NIBBLE           PIC 9(02) USAGE IS COMP.
000990     05  WS-LOW-NIBBLE            PIC 9(02) USAGE IS COMP.
001000     05  WS-OUT-POS               PIC 9(02) USAGE IS COMP.
001010*===============================================================*
001020 LINKAGE SECTION.
001030 01  TOK-NAME                     PIC X(30).
001040 01  TOK-RESULT                   PIC X(48).
001050*===============================================================*
001060 PROCEDURE DIVISION USING TOK-NAME, TOK-RESULT.
001070*---------------------------------------------------------------*
001080 0000-MAIN-ROUTINE.
001090*---------------------------------------------------------------*
001100     PERFORM 0100-INITIALIZE-ACCUMULATORS.
001110     MOVE TOK-NAME TO WS-NAME-WORK.
001120     PERFORM 1000-HASH-EACH-CHARACTER
001130         VARYING WS-NAME-IDX FROM 1 BY 1
001140         UNTIL WS-NAME-IDX > 30.
001150     PERFORM 2000-BUILD-HEX-RESULT
001160         VARYING WS-ACCUM-IDX FROM 1 BY 1
001170         UNTIL WS-ACCUM-IDX > 24.
001180     IF  WS-TOK-TRACE-ON
001190         DISPLAY 'CRMTOK TOKEN: ' TOK-RESULT.
001200     GOBACK.
001210*---------------------------------------------------------------*
001220 0100-INITIALIZE-ACCUMULATORS.
001230*---------------------------------------------------------------*
001240     PERFORM 0110-MOVE-ONE-SEED
001250         VARYING WS-ACCUM-IDX FROM 1 BY 1
001260         UNTIL WS-ACCUM-IDX > 24.
001270*---------------------------------------------------------------*
001280 0110-MOVE-ONE-SEED.
001290*---------------------------------------------------------------*
001300     MOVE WS-SEED (WS-ACCUM-IDX) TO WS-ACCUM (WS-ACCUM-IDX).
001310*---------------------------------------------------------------*
001320 1000-HASH-EACH-CHARACTER.
001330*---------------------------------------------------------------*
001340     MOVE 1 TO WS-CHAR-CODE.
001350     PERFORM 1100-FIND-CHAR-CODE
001360         VARYING WS-ALPHA-IDX FROM 1 BY 1
001370         UNTIL WS-ALPHA-IDX > 68.
001380     PERFORM 1200-UPDATE-ACCUMULATORS
001390         VARYING WS-ACCUM-IDX FROM 1 BY 1
001400         UNTIL WS-ACCUM-IDX > 24.
001410*---------------------------------------------------------------*
001420 1100-FIND-CHAR-CODE.
001430*---------------------------------------------------------------*
001440     IF  WS-NAME-CHAR (WS-NAME-IDX) = WS-ALPHA-CHAR
001450             (WS-ALPHA-IDX)
001460         MOVE WS-ALPHA-IDX TO WS-CHAR-CODE
001470         MOVE 69 TO WS-ALPHA-IDX
001480     END-IF.
001490*---------------------------------------------------------------*
001500 1200-UPDATE-ACCUMULATORS.
001510*---------------------------------------------------------------*
001520     COMPUTE WS-TEMP-PRODUCT =
001530         (WS-ACCUM (WS-ACCUM-IDX) * 131) +
001540         (WS-CHAR-CODE * WS-SEED (WS-ACCUM-IDX)) +
001550         WS-NAME-IDX.
001560     DIVIDE WS-TEMP-PRODUCT BY 256
001570         GIVING WS-TEMP-QUOTIENT
001580         REMAINDER WS-ACCUM (WS-ACCUM-IDX).
001590*---------------------------------------------------------------*
001600 2000-BUILD-HEX-RESULT.
001610*---------------------------------------------------------------*
001620     DIVIDE WS-ACCUM (WS-ACCUM-IDX) BY 16
001630         GIVING WS-HIGH-NIBBLE
001640         REMAINDER WS-LOW-NIBBLE.
001650     COMPUTE WS-OUT-POS = ((WS-ACCUM-IDX - 1) * 2) + 1.
001660     MOVE WS-HEX-DIGIT (WS-HIGH-NIBBLE + 1)
001670         TO TOK-RESULT (WS-OUT-POS:1).
001680     ADD 1 TO WS-OUT-POS.
001690     MOVE WS-HEX-DIGIT (WS-LOW-NIBBLE + 1)
001700         TO TOK-RESULT (WS-OUT-POS:1).
