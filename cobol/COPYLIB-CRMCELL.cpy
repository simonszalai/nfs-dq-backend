000010*---------------------------------------------------------------*
000020* CRMCELL   - CRM EXTRACT CELL RECORD (ONE PER ROW/COLUMN CELL)
000030*             SPREADSHEET IS NORMALIZED COLUMN-MAJOR BEFORE THIS
000040*             STEP RUNS, SO THE FILE ARRIVES SORTED COLUMN THEN
000050*             ROW - SEE CRMINIT PARAGRAPH 1000-SORT-CRM-EXTRACT.
000060*             CELL-COL-NO CARRIES A DIGIT OF HEADROOM OVER THE
000070*             WORKING-STORAGE COLUMN COUNTER IT IS COMPARED TO.
000080*---------------------------------------------------------------*
000090 01  CRM-EXTRACT-CELL.
000100     05  CELL-ROW-NO             PIC 9(06).
000110     05  CELL-COL-NO             PIC 9(04).
000120     05  CELL-COL-NAME           PIC X(30).
000130     05  CELL-VALUE              PIC X(60).
000140     05  FILLER                  PIC X(09).
