000010*---------------------------------------------------------------*
000020* CRMMAP    - CRM-TO-EXPORT COLUMN MAPPING RECORD (INPUT FILE,
000030*             PRODUCED UPSTREAM BY THE COLUMN-MATCHING STEP - SEE
000040*             CRMENR REMARKS).  ALSO CARRIES THE IN-MEMORY
000050*             MAPPING TABLE CRMENR LOADS THE FILE INTO, BUILT THE
000060*             SAME WAY UNEMT.CPY BUILT THE CLAIM TABLE.
000070*---------------------------------------------------------------*
000080 01  MAPPING-RECORD.
000090     05  MAP-NO                  PIC 9(03).
000100     05  MAP-CRM-COLUMN          PIC X(30).
000110     05  MAP-EXPORT-COLUMN       PIC X(30).
000120     05  MAP-CONFIDENCE          PIC 9V99.
000130     05  MAP-MANY-TO-ONE-FLAG    PIC X(01).
000140         88  MAP-IS-MANY-TO-ONE       VALUE 'Y'.
000150     05  MAP-ADDL-CRM-COUNT      PIC 9(02).
000160     05  FILLER                  PIC X(01).
000170*---------------------------------------------------------------*
000180 01  MAP-TABLE-SIZE              PIC S9(03) USAGE IS COMP.
000190 01  MAP-TABLE-INDEX             PIC S9(03) USAGE IS COMP.
000200 01  MAPPING-TABLE.
000210     05  TBL-MAPPING OCCURS 1 TO 200 TIMES
000220         DEPENDING ON MAP-TABLE-SIZE
000230         INDEXED BY MAP-IDX.
000240         10  TBL-MAP-NO               PIC 9(03).
000250         10  TBL-MAP-CRM-COLUMN       PIC X(30).
000260         10  TBL-MAP-EXPORT-COLUMN    PIC X(30).
000270         10  TBL-MAP-CONFIDENCE       PIC 9V99.
000280         10  TBL-MAP-MANY-TO-ONE-FLAG PIC X(01).
000290         10  TBL-MAP-ADDL-CRM-COUNT   PIC 9(02).
000300         10  TBL-MAP-GOOD-COUNT       PIC 9(06) USAGE IS COMP.
000310         10  TBL-MAP-FIXED-COUNT      PIC 9(06) USAGE IS COMP.
000320         10  TBL-MAP-ADDED-COUNT      PIC 9(06) USAGE IS COMP.
000330         10  TBL-MAP-DISCARDED-COUNT  PIC 9(06) USAGE IS COMP.
000340         10  TBL-MAP-NOTFOUND-COUNT   PIC 9(06) USAGE IS COMP.
000350         10  TBL-MAP-CRM-TYPE         PIC X(10).
000360         10  TBL-MAP-CRM-FMT-COUNT    PIC 9(03) USAGE IS COMP.
000370         10  TBL-MAP-EXPORT-TYPE      PIC X(10).
000380         10  TBL-MAP-EXPORT-FMT-COUNT PIC 9(03) USAGE IS COMP.
000390         10  FILLER                   PIC X(01).
000400*---------------------------------------------------------------*
000410*    CRMENR PARAGRAPH 3900-FINISH-MAPPING FILLS IN THE FIVE
000420*    BUCKET COUNTS AND THE TWO CLASSIFICATION PAIRS ABOVE AS THE
000430*    SORTED PAIR FILE IS SCANNED; PARAGRAPH 7550-PRINT-ONE-
000440*    MAPPING-BLOCK READS THEM BACK WHEN THE U7 LISTING IS BUILT.
000450*---------------------------------------------------------------*
