000010*===============================================================*
000020* PROGRAM NAME:    CRMORCH
000030* ORIGINAL AUTHOR: ED ACKERMAN
000040*
000050* MAINTENANCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 05/06/97 E ACKERMAN     CREATED - READS THE FOLDER WORK QUEUE
000090*                         AND DECIDES, PER FOLDER, WHETHER THE
000100*                         INITIAL REPORT (CRMINIT) AND/OR THE
000110*                         ENRICHMENT REPORT (CRMENR) NEED TO RUN
000120*                         THIS CYCLE (REQ DQ-011).
000130* 06/02/97 E ACKERMAN     ADDED THE OVERRIDE SWITCHES SO A
000140*                         RE-RUN CAN FORCE A FOLDER THROUGH EVEN
000150*                         WHEN A REPORT ALREADY EXISTS FOR IT
000160*                         (REQ DQ-014).
000170* 09/23/97 T HOLLOWAY     A FOLDER WITH NEITHER FILE PRESENT WAS
000180*                         STILL COUNTING AS A TASK IN THE
000190*                         SUMMARY - CHANGED SO ONLY REPORTS
000200*                         ACTUALLY QUEUED ARE COUNTED
000210*                         (REQ DQ-024).
000220* 01/12/98 T HOLLOWAY     IF THE EXISTS-CHECK FOR A PRIOR REPORT
000230*                         COMES BACK BAD, NOW TREAT BOTH REPORT
000240*                         TYPES AS NOT EXISTING RATHER THAN
000250*                         SKIPPING THE FOLDER (REQ DQ-031).
000260* 09/14/98 R FONTAINE     Y2K REVIEW - NO DATE FIELDS PROCESSED
000270*                         BY THIS PROGRAM, NO CHANGE REQUIRED,
000280*                         LOGGED PER PROJECT STANDARD
000290*                         (REQ Y2K-118).
000300* 03/03/00 R FONTAINE     TASK RESULT TABLE WAS FIXED AT 200
000310*                         ENTRIES AND ABENDED ON THE COMBINED
000320*                         YEAR-END FOLDER LIST - WIDENED TO 500
000330*                         (REQ DQ-047).
000340* 08/05/02 M DELACRUZ     ADDED TRACE OF EACH FOLDER'S DECISION
000350*                         UNDER UPSI-0 FOR PRODUCTION SUPPORT
000360*                         (REQ DQ-061).
000370*===============================================================*
000380 IDENTIFICATION DIVISION.
000390 PROGRAM-ID.    CRMORCH.
000400 AUTHOR.        ED ACKERMAN.
000410 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000420 DATE-WRITTEN.  05/06/97.
000430 DATE-COMPILED.
000440 SECURITY.      NON-CONFIDENTIAL.
000450*===============================================================*
000460 ENVIRONMENT DIVISION.
000470*---------------------------------------------------------------*
000480 CONFIGURATION SECTION.
000490*---------------------------------------------------------------*
000500 SOURCE-COMPUTER. IBM-3081.
000510*---------------------------------------------------------------*
000520 OBJECT-COMPUTER. IBM-3081.
000530*---------------------------------------------------------------*
000540 SPECIAL-NAMES.
000550     UPSI-0 ON STATUS  IS WS-ORCH-TRACE-ON
000560            OFF STATUS IS WS-ORCH-TRACE-OFF.
000570*---------------------------------------------------------------*
000580 INPUT-OUTPUT SECTION.
000590*---------------------------------------------------------------*
000600 FILE-CONTROL.
000610     SELECT FOLDER-TASKS-FILE ASSIGN TO CRMTSK
000620       ORGANIZATION IS SEQUENTIAL
000630       FILE STATUS FOLDER-TASKS-STATUS.
000640*===============================================================*
000650 DATA DIVISION.
000660*---------------------------------------------------------------*
000670 FILE SECTION.
000680*---------------------------------------------------------------*
000690 FD  FOLDER-TASKS-FILE RECORDING MODE F.
000700 COPY CRMTASK.
000710*---------------------------------------------------------------*
000720 WORKING-STORAGE SECTION.
000730*---------------------------------------------------------------*
000740 01  WS-SWITCHES-MISC-FIELDS.
000750     05  FOLDER-TASKS-STATUS         PIC X(02).
000760         88  FOLDER-TASKS-OK                    VALUE '00'.
000770         88  FOLDER-TASKS-EOF                   VALUE '10'.
000780     05  END-OF-FILE-SW              PIC X(01) VALUE 'N'.
000790         88  END-OF-FILE                        VALUE 'Y'.
000800     05  WS-INITIAL-NEEDED-SW        PIC X(01).
000810         88  WS-INITIAL-NEEDED                  VALUE 'Y'.
000820     05  WS-ENRICH-NEEDED-SW         PIC X(01).
000830         88  WS-ENRICH-NEEDED                   VALUE 'Y'.
000840     05  WS-CALL-FAILED-SW           PIC X(01).
000850         88  WS-CALL-FAILED                     VALUE 'Y'.
000860     05  FILLER                      PIC X(04) VALUE SPACES.
000870*---------------------------------------------------------------*
000880*    08/05/02 M DELACRUZ - REDEFINE OF THE FILE STATUS SO A BAD
000890*    READ CAN BE TRACED AS CLASS/REASON DIGITS INSTEAD OF ONE
000900*    OPAQUE TWO-BYTE CODE (REQ DQ-061).
000910*---------------------------------------------------------------*
000920 01  FOLDER-TASKS-STATUS-TRACE REDEFINES FOLDER-TASKS-STATUS.
000930     05  WS-FTS-CLASS-DIGIT          PIC X(01).
000940     05  WS-FTS-REASON-DIGIT         PIC X(01).
000950 01  WS-CURRENT-REPORT-TYPE          PIC X(10).
000960*---------------------------------------------------------------*
000970*    RUN-LEVEL CONTROL CARD - THE ONLY FIELD NOT CARRIED ON THE
000980*    FOLDER-TASK RECORD ITSELF, SINCE IT GOVERNS THE WHOLE RUN.
000990*---------------------------------------------------------------*
001000 01  WS-CONTROL-CARD.
001010     05  WS-PROCESS-INITIAL-FLAG     PIC X(01) VALUE 'Y'.
001020         88  WS-PROCESS-INITIAL-ON              VALUE 'Y'.
001030     05  FILLER                      PIC X(79) VALUE SPACES.
001040 01  WS-CONTROL-CARD-TRACE REDEFINES WS-CONTROL-CARD.
001050     05  WS-CCT-FLAG                 PIC X(01).
001060     05  WS-CCT-REST                 PIC X(79).
001070*---------------------------------------------------------------*
001080*    ONE ROW PER REPORT ACTUALLY QUEUED - A FOLDER CAN QUEUE UP
001090*    TO TWO ROWS (INITIAL AND ENRICHMENT).  HELD HERE SO THE
001100*    PER-TASK LISTING CAN BE PRINTED AFTER THE WHOLE QUEUE IS
001110*    WORKED, THE SAME WAY CRMENR HOLDS ITS MAPPING TABLE UNTIL
001120*    THE REPORT PASS AT THE END OF THE RUN.
001130*---------------------------------------------------------------*
001140 01  WS-TASK-RESULT-TABLE.
001150     05  WS-TASK-RESULT OCCURS 1 TO 500 TIMES
001160         DEPENDING ON WS-TASK-RESULT-COUNT
001170         INDEXED BY WS-TR-IDX.
001180         10  WS-TR-FOLDER-NAME       PIC X(30).
001190         10  WS-TR-REPORT-TYPE       PIC X(10).
001200         10  WS-TR-STATUS            PIC X(07).
001210         10  WS-TR-STATUS-TRACE REDEFINES WS-TR-STATUS.
001220             15  WS-TRT-FIRST-CHAR    PIC X(01).
001230             15  FILLER                PIC X(06).
001240         10  FILLER                  PIC X(03).
001250*---------------------------------------------------------------*
001260*    08/05/02 M DELACRUZ - FIRST-CHARACTER VIEW OF THE STATUS SO
001270*    THE UPSI-0 TRACE LINE CAN PRINT AN S/F FLAG WITHOUT AN
001280*    EXTRA WORKING-STORAGE MOVE (REQ DQ-061).
001290*---------------------------------------------------------------*
001300 01  WS-TASK-COUNT-FIELDS.
001310     05  WS-TASK-RESULT-COUNT        PIC S9(03) USAGE IS COMP.
001320     05  WS-SUCCESS-COUNT            PIC 9(03) USAGE IS COMP.
001330     05  WS-FAILED-COUNT             PIC 9(03) USAGE IS COMP.
001340     05  FILLER                      PIC X(04) VALUE SPACES.
001350*===============================================================*
001360 PROCEDURE DIVISION.
001370*---------------------------------------------------------------*
001380 0000-MAIN-PROCESSING.
001390*---------------------------------------------------------------*
001400     PERFORM 0100-OPEN-FILES-INITIALIZE.
001410     PERFORM 0150-ACCEPT-CONTROL-CARD.
001420     PERFORM 8000-READ-FOLDER-TASKS-FILE.
001430     PERFORM 2000-PROCESS-ONE-FOLDER
001440         UNTIL END-OF-FILE.
001450     PERFORM 4000-PRINT-SUMMARY.
001460     CLOSE FOLDER-TASKS-FILE.
001470     GOBACK.
001480*---------------------------------------------------------------*
001490 0100-OPEN-FILES-INITIALIZE.
001500*---------------------------------------------------------------*
001510     OPEN INPUT FOLDER-TASKS-FILE.
001520     MOVE ZERO TO WS-TASK-RESULT-COUNT.
001530     MOVE ZERO TO WS-SUCCESS-COUNT.
001540     MOVE ZERO TO WS-FAILED-COUNT.
001550*---------------------------------------------------------------*
001560 0150-ACCEPT-CONTROL-CARD.
001570*---------------------------------------------------------------*
001580     ACCEPT WS-PROCESS-INITIAL-FLAG FROM SYSIN.
001590     IF  WS-ORCH-TRACE-ON
001600         DISPLAY 'CRMORCH CONTROL CARD FLAG=' WS-CCT-FLAG
001610             ' REST=' WS-CCT-REST.
001620*---------------------------------------------------------------*
001630*    U8 STEP 2 - THE TWO ORCHESTRATOR PREDICATES.  A BAD EXISTS-
001640*    CHECK ON EITHER REPORT MUST TREAT BOTH REPORTS AS NOT
001650*    EXISTING, SO A SINGLE FAILING SWITCH FALLS THROUGH TO THE
001660*    "FORCE BOTH ON" SIDE OF BOTH TESTS BELOW.
001670*---------------------------------------------------------------*
001680 2000-PROCESS-ONE-FOLDER.
001690*---------------------------------------------------------------*
001700     PERFORM 2100-DECIDE-FOLDER-TASK.
001710     IF  WS-ORCH-TRACE-ON
001720         DISPLAY 'CRMORCH FOLDER: ' TSK-FOLDER-NAME
001730             ' INITIAL=' WS-INITIAL-NEEDED-SW
001740             ' ENRICH=' WS-ENRICH-NEEDED-SW.
001750     IF  WS-INITIAL-NEEDED
001760         PERFORM 2200-RUN-INITIAL-REPORT.
001770     IF  WS-ENRICH-NEEDED
001780         PERFORM 2300-RUN-ENRICHMENT-REPORT.
001790     PERFORM 8000-READ-FOLDER-TASKS-FILE.
001800*---------------------------------------------------------------*
001810 2100-DECIDE-FOLDER-TASK.
001820*---------------------------------------------------------------*
001830     MOVE 'N' TO WS-INITIAL-NEEDED-SW.
001840     MOVE 'N' TO WS-ENRICH-NEEDED-SW.
001850     IF  WS-PROCESS-INITIAL-ON
001860         AND TSK-CRM-FILE-PRESENT
001870         AND (NOT TSK-INITIAL-ALREADY-DONE OR TSK-INITIAL-FORCED)
001880         MOVE 'Y' TO WS-INITIAL-NEEDED-SW.
001890     IF  TSK-EXPORT-FILE-PRESENT
001900         AND (NOT TSK-ENRICH-ALREADY-DONE OR TSK-ENRICH-FORCED)
001910         MOVE 'Y' TO WS-ENRICH-NEEDED-SW.
001920*---------------------------------------------------------------*
001930*    THE INITIAL REPORT STEP - CRMINIT OPENS AND WORKS ITS OWN
001940*    FILE SET FOR THE FOLDER STEP THE RUN IS PLACED UNDER; A
001950*    MISSING LOAD MODULE OR AN ABEND ON THE CALL ITSELF IS THE
001960*    ONLY FAILURE THIS PROGRAM CAN SEE, SO THAT IS WHAT IT
001970*    RECORDS AS FAILED.
001980*---------------------------------------------------------------*
001990 2200-RUN-INITIAL-REPORT.
002000*---------------------------------------------------------------*
002010     MOVE 'N' TO WS-CALL-FAILED-SW.
002020     CALL 'CRMINIT'
002030         ON EXCEPTION
002040             MOVE 'Y' TO WS-CALL-FAILED-SW
002050     END-CALL.
002060     MOVE 'INITIAL' TO WS-CURRENT-REPORT-TYPE.
002070     PERFORM 3000-RECORD-TASK-RESULT.
002080*---------------------------------------------------------------*
002090 2300-RUN-ENRICHMENT-REPORT.
002100*---------------------------------------------------------------*
002110     MOVE 'N' TO WS-CALL-FAILED-SW.
002120     CALL 'CRMENR'
002130         ON EXCEPTION
002140             MOVE 'Y' TO WS-CALL-FAILED-SW
002150     END-CALL.
002160     MOVE 'ENRICHMENT' TO WS-CURRENT-REPORT-TYPE.
002170     PERFORM 3000-RECORD-TASK-RESULT.
002180*---------------------------------------------------------------*
002190 3000-RECORD-TASK-RESULT.
002200*---------------------------------------------------------------*
002210     IF  WS-TASK-RESULT-COUNT < 500
002220         ADD 1 TO WS-TASK-RESULT-COUNT
002230         MOVE TSK-FOLDER-NAME
002240             TO WS-TR-FOLDER-NAME (WS-TASK-RESULT-COUNT)
002250         MOVE WS-CURRENT-REPORT-TYPE
002260             TO WS-TR-REPORT-TYPE (WS-TASK-RESULT-COUNT)
002270         IF  WS-CALL-FAILED
002280             MOVE 'FAILED' TO WS-TR-STATUS (WS-TASK-RESULT-COUNT)
002290             ADD 1 TO WS-FAILED-COUNT
002300         ELSE
002310             MOVE 'SUCCESS' TO WS-TR-STATUS (WS-TASK-RESULT-COUNT)
002320             ADD 1 TO WS-SUCCESS-COUNT
002330         END-IF
002340     END-IF.
002350*---------------------------------------------------------------*
002360*    U8 STEP 4 - THE PROCESSING SUMMARY.
002370*---------------------------------------------------------------*
002380 4000-PRINT-SUMMARY.
002390*---------------------------------------------------------------*
002400     DISPLAY 'ENRICHMENT ORCHESTRATOR - PROCESSING SUMMARY'.
002410     DISPLAY 'TOTAL TASKS:      ' WS-TASK-RESULT-COUNT.
002420     DISPLAY 'SUCCESSFUL TASKS: ' WS-SUCCESS-COUNT.
002430     DISPLAY 'FAILED TASKS:     ' WS-FAILED-COUNT.
002440     PERFORM 4100-PRINT-ONE-TASK-LINE
002450         VARYING WS-TR-IDX FROM 1 BY 1
002460         UNTIL WS-TR-IDX > WS-TASK-RESULT-COUNT.
002470*---------------------------------------------------------------*
002480 4100-PRINT-ONE-TASK-LINE.
002490*---------------------------------------------------------------*
002500     DISPLAY WS-TR-FOLDER-NAME (WS-TR-IDX) ' '
002510         WS-TR-REPORT-TYPE (WS-TR-IDX) ' '
002520         WS-TR-STATUS (WS-TR-IDX).
002530     IF  WS-ORCH-TRACE-ON
002540         DISPLAY 'CRMORCH TASK ' WS-TR-IDX ' FLAG='
002550             WS-TRT-FIRST-CHAR (WS-TR-IDX).
002560*---------------------------------------------------------------*
002570 8000-READ-FOLDER-TASKS-FILE.
002580*---------------------------------------------------------------*
002590     READ FOLDER-TASKS-FILE
002600         AT END MOVE 'Y' TO END-OF-FILE-SW.
002610     IF  WS-ORCH-TRACE-ON
002620         AND NOT FOLDER-TASKS-OK
002630         AND NOT FOLDER-TASKS-EOF
002640         DISPLAY 'CRMORCH FOLDER-TASKS-FILE BAD READ - CLASS='
002650             WS-FTS-CLASS-DIGIT ' REASON=' WS-FTS-REASON-DIGIT.
