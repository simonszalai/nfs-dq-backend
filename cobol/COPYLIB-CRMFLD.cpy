000010*---------------------------------------------------------------*
000020* CRMFLD    - PER-COLUMN RESULT RECORD, INITIAL DATA-QUALITY RPT.
000030*             TYPE 88-LEVELS MIRROR CRMVAL'S CLV-TYPE, THE
000040*             LINKAGE FIELD THIS RECORD IS LOADED FROM.
000050*---------------------------------------------------------------*
000060 01  FIELD-RESULT-RECORD.
000070     05  FLD-COLUMN-NAME         PIC X(30).
000080     05  FLD-POPULATED-COUNT     PIC 9(06).
000090     05  FLD-INFERRED-TYPE       PIC X(10).
000100         88  FLD-TYPE-URL             VALUE 'URL'.
000110         88  FLD-TYPE-EMAIL           VALUE 'EMAIL'.
000120         88  FLD-TYPE-PHONE           VALUE 'PHONE'.
000130         88  FLD-TYPE-DATE            VALUE 'DATE'.
000140         88  FLD-TYPE-BOOLEAN         VALUE 'BOOLEAN'.
000150         88  FLD-TYPE-INTEGER         VALUE 'INTEGER'.
000160         88  FLD-TYPE-FLOAT           VALUE 'FLOAT'.
000170         88  FLD-TYPE-STRING          VALUE 'STRING'.
000180     05  FLD-FORMAT-COUNT        PIC 9(05).
000190     05  FILLER                  PIC X(10).
