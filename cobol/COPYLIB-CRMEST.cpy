000010*---------------------------------------------------------------*
000020* CRMEST    - PER-MAPPING STATISTICS RECORD, ENRICHMENT REPORT.
000030*---------------------------------------------------------------*
000040 01  ENRICH-STATS-RECORD.
000050     05  EST-MAP-NO               PIC 9(03).
000060     05  EST-CRM-COLUMN           PIC X(30).
000070     05  EST-EXPORT-COLUMN        PIC X(30).
000080     05  EST-DISCARDED            PIC 9(06).
000090     05  EST-ADDED                PIC 9(06).
000100     05  EST-FIXED                PIC 9(06).
000110     05  EST-GOOD                 PIC 9(06).
000120     05  EST-NOT-FOUND            PIC 9(06).
000130     05  EST-CORRECT-BEFORE       PIC 9(06).
000140     05  EST-CORRECT-AFTER        PIC 9(06).
000150     05  EST-PCT-BEFORE           PIC 9(03)V9.
000160     05  EST-PCT-AFTER            PIC 9(03)V9.
000170     05  EST-CRM-TYPE             PIC X(10).
000180     05  EST-CRM-FORMAT-COUNT     PIC 9(03).
000190     05  EST-EXPORT-TYPE          PIC X(10).
000200     05  EST-EXPORT-FORMAT-COUNT  PIC 9(03).
000210     05  FILLER                   PIC X(01).
