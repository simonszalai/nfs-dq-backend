000010*---------------------------------------------------------------*
000020* CRMWRN    - PER-WARNING RECORD, INITIAL DATA-QUALITY REPORT.
000030*             WRN-SEV-CRITICAL IS CARRIED FOR A FUTURE SEVERITY
000040*             TIER - NO CURRENT RULE RAISES IT.
000050*---------------------------------------------------------------*
000060 01  WARNING-RECORD.
000070     05  WRN-COLUMN-NAME         PIC X(30).
000080     05  WRN-TYPE                PIC X(20).
000090         88  WRN-EMPTY-FIELD          VALUE 'EMPTY_FIELD'.
000100         88  WRN-LOW-POPULATION       VALUE 'LOW_POPULATION'.
000110         88  WRN-INCONSISTENT-FORMAT  VALUE 'INCONSISTENT_FORMAT'.
000120     05  WRN-SEVERITY             PIC X(08).
000130         88  WRN-SEV-LOW               VALUE 'LOW'.
000140         88  WRN-SEV-MEDIUM            VALUE 'MEDIUM'.
000150         88  WRN-SEV-HIGH              VALUE 'HIGH'.
000160         88  WRN-SEV-CRITICAL          VALUE 'CRITICAL'.
000170     05  WRN-MESSAGE              PIC X(80).
000180     05  FILLER                   PIC X(10).
